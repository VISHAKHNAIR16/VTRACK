000010*==============================================================           
000020* VTRKCRD.CPY                                                             
000030* LAYOUT DO REGISTRO DE SAIDA DO ARQUIVO CARDS (CARTAO DE                 
000040* DESPACHO).  LINHA DE TEXTO DE TAMANHO VARIAVEL (SEQUENCIAL              
000050* POR LINHA), MONTADA CAMPO A CAMPO PELO VTRK02 VIA STRING E              
000060* GRAVADA SEM FORMATACAO DE COLUNA FIXA - O LEIAUTE EXATO (QUE            
000070* LINHA, QUANDO OMITIR, QUANTOS ESPACOS) ESTA NO MANUAL DE                
000080* OPERACOES DO PAINEL DE DESPACHO, NAO NESTE COPY.                        
000090*                                                                         
000100* HISTORICO DE ALTERACOES                                                 
000110* 2012-04-02 RAC  SOLICITACAO 0960 - CRIACAO DO REGISTRO DE               
000120*              SAIDA DO CARTAO DE DESPACHO.                               
000130*==============================================================           
000140                                                                          
000150 01     VTRK-CARD-LINE.
000160        02 CR-PRINT-LINE          PIC X(76).
000170        02 FILLER                 PIC X(04).                              
