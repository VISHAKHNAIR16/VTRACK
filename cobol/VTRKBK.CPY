000010*==============================================================           
000020* VTRKBK.CPY                                                              
000030* LAYOUT DO REGISTRO DE RESERVA (PERNA DE PASSAGEIRO) RECEBIDO            
000040* DA OPERACAO DE DESPACHO.  UM REGISTRO POR PERNA/TRECHO DE               
000050* PASSAGEIRO (PNR + LEG-ID).  TODOS OS CAMPOS CHEGAM COMO                 
000060* CARACTERE (ALFANUMERICO), CONFORME EXTRACAO DA PLANILHA DE              
000070* RESERVAS DA CENTRAL DE OPERACOES.                                       
000080*                                                                         
000090* HISTORICO DE ALTERACOES                                                 
000100* 1995-02-06 WRB  SOLICITACAO 0441 - LAYOUT ORIGINAL, TRECHOS     SOL0441 
000110*              NACIONAIS (SOMENTE TRANSFER).                      SOL0441 
000120* 1996-11-19 WRB  SOLICITACAO 0509 - INCLUIDO BLOCO DE            SOL0509 
000130*              VEICULO/MOTORISTA (CONVENCAO DE CELULA             SOL0509 
000140*              MESCLADA DA PLANILHA DE ORIGEM).                   SOL0509 
000150* 1999-01-08 WRB  SOLICITACAO 0617 - AJUSTE ANO 2000 NOS                  
000160*              CAMPOS DE DATA (SERVICE-DATE PASSA A 10 POS,               
000170*              FORMATO AAAA-MM-DD).                                       
000180* 2003-07-22 MFS  SOLICITACAO 0733 - NOVO DESTINO INTERNACIONAL           
000190*              (GUEST TOURS) - INCLUIDOS TOUR-OPTION E                    
000200*              TRANSFER-NAME, PASSAGEM A TRANSMITIR TELEFONE              
000210*              DE CONTATO ALTERNATIVO.                                    
000220* 2008-05-30 MFS  SOLICITACAO 0861 - FLIGHT-NO PASSA A 12 POS             
000230*              (CIAS COM CODIGO ALFANUMERICO LONGO).                      
000240* 2011-09-14 RAC  SOLICITACAO 0948 - INCLUIDO FILLER DE                   
000250*              RESERVA NO FINAL DO REGISTRO.                              
000260*==============================================================           
000270                                                                          
000280 01     VTRK-BOOKING-REC.                                                 
000290        02 BK-PNR                  PIC X(10).                             
000300        02 BK-LEG-ID               PIC X(10).                             
000310        02 BK-GUEST-NAME           PIC X(30).                             
000320        02 BK-WHATSAPP-NO          PIC X(16).                             
000330        02 BK-ALTERNATE-NO         PIC X(16).                             
000340        02 BK-SERVICE-NAME         PIC X(60).                             
000350        02 BK-TRANSFER-FROM        PIC X(40).                             
000360        02 BK-TRANSFER-TO          PIC X(40).                             
000370        02 BK-ADULT                PIC 9(02).                             
000380        02 BK-CHILD                PIC 9(02).                             
000390        02 BK-INFANT               PIC 9(02).                             
000400        02 BK-SERVICE-DATE         PIC X(10).                             
000410        02 BK-SERVICE-TYPE         PIC X(10).                             
000420        02 BK-TRANSFER-TYPE        PIC X(15).                             
000430        02 BK-PICKUP-TIME          PIC X(08).                             
000440        02 BK-FLIGHT-NO            PIC X(12).                             
000450        02 BK-VEHICLE-NAME         PIC X(20).                             
000460        02 BK-DRIVER-NAME          PIC X(25).                             
000470        02 BK-DRIVER-NUMBER        PIC X(16).                             
000480        02 BK-VEHICLE-NUMBER       PIC X(15).                             
000490        02 BK-TOUR-OPTION          PIC X(40).                             
000500        02 BK-TRANSFER-NAME        PIC X(40).                             
000510        02 FILLER                  PIC X(01).                             
000520                                                                          
000530* VISAO ALTERNATIVA DO REGISTRO: BLOCO DE VEICULO/MOTORISTA               
000540* AGRUPADO PARA UM UNICO MOVE NO ARRASTE (FORWARD-FILL) DO                
000550* VALOR DA LINHA ANTERIOR QUANDO A CELULA VEM EM BRANCO.                  
000560 01     VTRK-BOOKING-CARRY REDEFINES VTRK-BOOKING-REC.                    
000570        02 FILLER                  PIC X(283).                            
000580        02 BK-CARRY-BLOCO.                                                
000590           03 BK-CARRY-VEICULO     PIC X(20).                             
000600           03 BK-CARRY-MOTORISTA   PIC X(25).                             
000610           03 BK-CARRY-FONE-MOT    PIC X(16).                             
000620           03 BK-CARRY-PLACA       PIC X(15).                             
000630        02 FILLER                  PIC X(81).                             
000640                                                                          
000650* VISAO ALTERNATIVA DO REGISTRO: HORARIO DE EMBARQUE EM FORMA             
000660* NUMERICA (4 DIGITOS HHMM), USADA PELO LIMPADOR DE HORARIO               
000670* PARA TESTAR O FORMATO SEM PONTUACAO ANTES DE FORMATAR.                  
000680 01     VTRK-BOOKING-HORA-ALT REDEFINES VTRK-BOOKING-REC.                 
000690        02 FILLER                  PIC X(263).                            
000700        02 BK-HORA-ALT-RAW.                                               
000710           03 BK-HORA-ALT-HHMM     PIC 9(04).                             
000720           03 FILLER               PIC X(04).                             
000730        02 FILLER                  PIC X(169).                            
