000010*==============================================================           
000020* VTRKTBL.CPY                                                             
000030* TABELA DE TRABALHO COM AS RESERVAS JA NORMALIZADAS E                    
000040* ORDENADAS (ATE 500 LINHAS POR EXECUCAO, CONFORME VOLUME DA              
000050* CENTRAL DE OPERACOES).  O VTRK02 CARREGA O ARQUIVO NORMBOOK             
000060* NESTA TABELA PORQUE O AGRUPAMENTO SHARING E A JANELA DE                 
000070* 45 MINUTOS PRECISAM DE VISIBILIDADE DO LOTE COMPLETO.                   
000080*                                                                         
000090* HISTORICO DE ALTERACOES                                                 
000100* 2012-04-02 RAC  SOLICITACAO 0960 - CRIACAO DA TABELA DE                 
000110*              TRABALHO (SUBSTITUI A LEITURA DIRETA, QUE NAO              
000120*              PERMITIA AGRUPAR SHARING ENTRE LINHAS NAO                  
000130*              ADJACENTES).                                               
000140* 2016-08-19 RAC  SOLICITACAO 1143 - INCLUIDOS TB-CLUSTER-NO E    SOL1143
000150*              TB-UNIT-TYPE PARA SUPORTAR GRUPOS SHARING DE       SOL1143
000160*              MESMA CHAVE EM JANELAS DE HORARIO DISTINTAS.       SOL1143
000170* 2019-03-11 MFS  SOLICITACAO 1288 - TB-CHAVE-SVC SO LEVAVA O     SOL1288
000180*              NOME DO SERVICO; DUAS RESERVAS DE DATA/VEICULO/    SOL1288
000190*              MOTORISTA DIFERENTES COM O MESMO SERVICO CAIAM     SOL1288
000200*              NO MESMO SHARING.  CHAVE PASSA A SER O GRUPO       SOL1288
000210*              DATA+VEICULO+MOTORISTA+TELEFONE DO MOTORISTA+      SOL1288
000220*              PLACA+SERVICO, TODO ELE, NAO SO O ULTIMO CAMPO.    SOL1288
000230*==============================================================
000240                                                                          
000250 01     VTRK-BOOKING-TABLE.                                               
000260        02 TB-COUNT                PIC 9(03) COMP VALUE ZERO.
000270        02 FILLER                 PIC X(02).
000280        02 TB-ENTRY OCCURS 500 TIMES INDEXED BY TB-IX.
000290           10 TB-SEQ-NO            PIC 9(05) COMP.                        
000300           10 TB-PNR               PIC X(10).                             
000310           10 TB-LEG-ID            PIC X(10).                             
000320           10 TB-GUEST-NAME        PIC X(30).                             
000330           10 TB-WHATSAPP-NO       PIC X(16).                             
000340           10 TB-ALTERNATE-NO      PIC X(16).                             
000350           10 TB-SERVICE-NAME      PIC X(60).                             
000360           10 TB-TRANSFER-FROM     PIC X(40).                             
000370           10 TB-TRANSFER-TO       PIC X(40).                             
000380           10 TB-ADULT             PIC 9(02).                             
000390           10 TB-CHILD             PIC 9(02).                             
000400           10 TB-INFANT            PIC 9(02).                             
000410           10 TB-SERVICE-DATE-FMT  PIC X(09).                             
000420           10 TB-SERVICE-TYPE      PIC X(10).                             
000430              88 TB-TIPO-SHARING      VALUE "SHARING".                    
000440           10 TB-PICKUP-TIME       PIC X(05).                             
000450           10 TB-PICKUP-MINUTOS    PIC 9(04) COMP.                        
000460           10 TB-FLIGHT-NO         PIC X(12).                             
000470           10 TB-VEHICLE-NAME      PIC X(20).                             
000480           10 TB-DRIVER-NAME       PIC X(25).                             
000490           10 TB-DRIVER-NUMBER     PIC X(16).                             
000500           10 TB-VEHICLE-NUMBER    PIC X(15).                             
000510           10 TB-CHAVE-SVC.
000520              15 TB-CHAVE-DATA      PIC X(09).
000530              15 TB-CHAVE-VEICULO   PIC X(20).
000540              15 TB-CHAVE-MOTORISTA PIC X(25).
000550              15 TB-CHAVE-FONE-MOT  PIC X(16).
000560              15 TB-CHAVE-PLACA     PIC X(15).
000570              15 TB-CHAVE-SVC-NOME  PIC X(60).
000580           10 TB-CLUSTER-NO        PIC 9(03) COMP VALUE ZERO.             
000590           10 TB-UNIT-TYPE         PIC X(01) VALUE SPACE.                 
000600              88 TB-UNIT-INDIVIDUAL   VALUE "I".                          
000610              88 TB-UNIT-SHARED       VALUE "S".                          
000620           10 TB-UNIT-HEAD         PIC X(01) VALUE "N".
000630              88 TB-IS-UNIT-HEAD      VALUE "S".
000640           10 FILLER               PIC X(05).
