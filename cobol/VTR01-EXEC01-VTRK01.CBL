000010*==============================================================           
000020* VTR01-EXEC01-VTRK01                                                     
000030* MODULO 1 DA ROTINA DE DESPACHO INTERNACIONAL (VTRACK) -                 
000040* CARGA, LIMPEZA DE CAMPOS, ARRASTE DE CELULA MESCLADA E                  
000050* ORDENACAO DAS RESERVAS DE TRANSFER/TOUR DA CENTRAL DE                   
000060* OPERACOES.                                                              
000070 IDENTIFICATION       DIVISION.                                           
000080                                                                          
000090 PROGRAM-ID.          VTRK01.                                             
000100*PROGRAMA DE NORMALIZACAO (1A FASE) DO PAINEL DE DESPACHO: LE A           
000110*PLANILHA EXPORTADA, LIMPA/FORMATA CADA CAMPO E GRAVA O ARQUIVO           
000120*NORMBOOK JA ORDENADO POR DATA/HORARIO PARA O VTRK02.                     
000130 AUTHOR.              WALTER R. BARROS.                                   
000140 INSTALLATION.        TURISMAR TURISMO - CPD.                             
000150 DATE-WRITTEN.        14/04/1992.                                         
000160 DATE-COMPILED.                                                           
000170 SECURITY.            USO RESTRITO - PESSOAL AUTORIZADO DO CPD.           
000180*REMARKS.      LE O ARQUIVO BOOKINGS (RESERVAS DE TRANSFER E              
000190*              TOUR, UMA LINHA POR PERNA DE PASSAGEIRO), FAZ O            
000200*              ARRASTE DOS CAMPOS DE VEICULO/MOTORISTA E DE               
000210*              SERVICO QUE SO VEM PREENCHIDOS NA PRIMEIRA                 
000220*              LINHA DO BLOCO MESCLADO NA PLANILHA DE ORIGEM,             
000230*              LIMPA TELEFONE/DATA/NOME/VOO/HORARIO E GRAVA O             
000240*              ARQUIVO NORMBOOK ORDENADO POR DATA DE SERVICO E            
000250*              HORARIO DE EMBARQUE, PARA USO DO VTRK02.                   
000260*                                                                         
000270* HISTORICO DE ALTERACOES                                                 
000280* 1992-04-14 WRB  CRIACAO DO PROGRAMA - CARGA E ORDENACAO                 
000290*              SIMPLES DOS TRANSFERS NACIONAIS.                           
000300* 1994-08-02 WRB  SOLICITACAO 0380 - INCLUIDA LIMPEZA DE                  
000310*              TELEFONE (DDI +91) E DE NOME DO HOSPEDE.                   
000320* 1996-11-19 MFS  SOLICITACAO 0509 - INCLUIDO ARRASTE DE                  
000330*              VEICULO/MOTORISTA/PLACA (CELULA MESCLADA).                 
000340* 1998-12-03 RAC  SOLICITACAO 0598 - VIRADA DO ANO 2000: DATA     SOL0598 
000350*              DE SERVICO PASSA A ACEITAR ANO COM 4 DIGITOS E     SOL0598 
000360*              JANELA DE SECULO PARA ENTRADAS DE 2 DIGITOS.       SOL0598 
000370* 1999-01-08 RAC  SOLICITACAO 0617 - LAYOUT BOOKINGS PASSA A              
000380*              10 POSICOES PARA DATA DE SERVICO (AAAA-MM-DD).             
000390* 2003-07-22 MFS  SOLICITACAO 0733 - NOVO DESTINO INTERNACIONAL           
000400*              (GUEST TOURS) - LIMPEZA DE NUMERO DE VOO E                 
000410*              ARRASTE DE SERVICE-NAME/SERVICE-DATE/PICKUP-TIME           
000420*              E SERVICE-TYPE, QUE TAMBEM VEM MESCLADOS.                  
000430* 2008-05-30 MFS  SOLICITACAO 0861 - FLIGHT-NO PASSA A 12 POS;            
000440*              PLACEHOLDERS '-', 'N/A' E 'NA' PASSAM A CONTAR             
000450*              COMO CAMPO EM BRANCO NO ARRASTE.                           
000460* 2011-09-14 RAC  SOLICITACAO 0948 - COERCAO NUMERICA DE                  
000470*              ADULT/CHILD/INFANT (NAO NUMERICO VIRA ZERO).               
000480* 2012-04-02 RAC  SOLICITACAO 0960 - PROGRAMA DESDOBRADO: ESTE            
000490*              MODULO FICA SO COM CARGA/LIMPEZA/ARRASTE/                  
000500*              ORDENACAO; AGRUPAMENTO E EMISSAO PASSAM PARA               
000510*              O VTRK02, VIA ARQUIVO INTERMEDIARIO NORMBOOK.              
000520* 2014-10-30 RAC  SOLICITACAO 1077 - HORARIO DE EMBARQUE EM       SOL1077 
000530*              BRANCO OU INVALIDO PASSA A ORDENAR COMO 99:99      SOL1077 
000540*              (POR ULTIMO), EM VEZ DE ORDENAR COMO ZERO.         SOL1077 
000550* 2016-08-19 RAC  SOLICITACAO 1143 - TOUR-OPTION E TRANSFER-
000560*              TYPE PASSAM A SER CARREGADOS SEM ALTERACAO
000570*              (CAMPOS REPASSADOS, NAO IMPRESSOS).
000580* 2017-05-11 MFS  SOLICITACAO 1162 - NOME DO HOSPEDE COM TITULO
000590*              MR/MRS/MS EM CAIXA MISTA (EX.: "mr. Joao") NAO
000600*              ERA RECONHECIDO PELO AJUSTA-TITULO POR VIR JA
000610*              MAIUSCULO/MINUSCULO DA PLANILHA; 1415-AJUSTA-
000620*              TITULO PASSA A MAIUSCULIZAR A COPIA DE TESTE
000630*              ANTES DE COMPARAR, SEM ALTERAR O NOME ORIGINAL.
000640* 2018-02-27 RAC  SOLICITACAO 1171 - CAMPO DE VOO CHEGAVA COM
000650*              ESPACO NO MEIO (EX.: "AI 202") E A VARREDURA
000660*              ANTIGA CORTAVA NO PRIMEIRO ESPACO; 1451-VARRE-VOO
000670*              PASSA A MANTER ESPACO INTERNO, SO DESCARTANDO OS
000680*              ESPACOS DA FRENTE.
000690*==============================================================
000700                                                                          
000710*==============================================================           
000720 ENVIRONMENT          DIVISION.                                           
000730                                                                          
000740 CONFIGURATION        SECTION.                                            
000750 SOURCE-COMPUTER.     IBM-PC.                                             
000760 OBJECT-COMPUTER.     IBM-PC.                                             
000770*UPSI-0 LIGADA (VIA JCL/PARM) RODA EM MODO TESTE - GRAVA UM               
000780*RESUMO EXTRA DE CONTAGEM, SEM MUDAR A LOGICA DE NORMALIZACAO.            
000790 SPECIAL-NAMES.       CLASS DIGITO IS "0" THRU "9"                        
000800                      UPSI-0 ON  STATUS IS WS-MODO-TESTE                  
000810                              OFF STATUS IS WS-MODO-PRODUCAO.             
000820                                                                          
000830 INPUT-OUTPUT         SECTION.                                            
000840 FILE-CONTROL.                                                            
000850*ARQ-BOOKINGS: PLANILHA EXPORTADA PELA CENTRAL DE OPERACOES.              
000860*ARQ-SORT: ARQUIVO DE TRABALHO DA SORT (ORDENACAO POR DATA/               
000870*HORARIO). ARQ-NORM: SAIDA PARA O VTRK02.                                 
000880        SELECT ARQ-BOOKINGS ASSIGN TO DISK                                
000890        ORGANIZATION IS LINE SEQUENTIAL.                                  
000900                                                                          
000910*ARQUIVO DE TRABALHO DA SORT - NAO TEM LABEL, NAO E LIDO/GRAVADO          
000920*DIRETAMENTE, SO PELA CLAUSULA SORT ABAIXO.                               
000930        SELECT ARQ-SORT ASSIGN TO DISK.                                   
000940                                                                          
000950        SELECT ARQ-NORM ASSIGN TO DISK                                    
000960        ORGANIZATION IS LINE SEQUENTIAL.                                  
000970                                                                          
000980*==============================================================           
000990 DATA                 DIVISION.                                           
001000                                                                          
001010 FILE                 SECTION.                                            
001020*OS TRES LEIAUTES (ENTRADA, CHAVE DE SORT, SAIDA NORMALIZADA)             
001030*FICAM EM COPYBOOK - O VTRK02 COMPARTILHA VTRKNRM.                        
001040 FD     ARQ-BOOKINGS                                                      
001050        LABEL RECORD IS OMITTED.                                          
001060 COPY   VTRKBK.                                                           
001070                                                                          
001080*SD (SORT DESCRIPTION) USA O MESMO LEIAUTE DE ENTRADA DO                  
001090*NORMBOOK (VTRKNRM) - A CHAVE DE ORDENACAO (SK-*) FICA NO INICIO          
001100 SD     ARQ-SORT.                                                         
001110 COPY   VTRKNRM.                                                          
001120                                                                          
001130 FD     ARQ-NORM                                                          
001140        LABEL RECORD IS OMITTED.                                          
001150*SAIDA GENERICA (SEM CAMPOS NOMEADOS) - O VTRK02 RELE O ARQUIVO           
001160*VIA VTRKNRM PARA TER OS NOMES DE CAMPO DE VOLTA.                         
001170 01     REG-NORM                PIC X(467).                               
001180                                                                          
001190 WORKING-STORAGE SECTION.                                                 
001200*FLAGS DE FIM-DE-ARQUIVO DO SORT (VALOR "SIM"/"NAO", NAO 88-LEVEL         
001210* PORQUE SAO TESTADOS DOS DOIS LADOS EM PARAGRAFOS DIFERENTES).           
001220 77 WS-FIM-BOOKINGS          PIC X(03) VALUE "NAO".                       
001230 77 WS-FIM-SORT               PIC X(03) VALUE "NAO".                      
001240*NUMERO DE SEQUENCIA ORIGINAL DA LINHA NO BOOKINGS - ENTRA COMO           
001250* ULTIMA CHAVE DO SORT PARA DESEMPATAR DATA/HORARIO IGUAIS NA             
001260* MESMA ORDEM EM QUE A CENTRAL DE OPERACOES DIGITOU A PLANILHA.           
001270 77 WS-SEQ-NO                 PIC 9(05) COMP VALUE ZERO.                  
001280* CAMPOS DE ARRASTE DE CELULA MESCLADA (ULTIMO VALOR VISTO)               
001290*MEMORIA DO ULTIMO REGISTRO COM CADA CAMPO PREENCHIDO - BASE DO
001300*FORWARD-FILL DO 1200-ARRASTA-CAMPOS (PLANILHA DEIXA EM BRANCO AS
001310*LINHAS REPETIDAS DE UM MESMO GRUPO).
001320 77 WS-ANT-VEICULO            PIC X(20) VALUE SPACES.                     
001330 77 WS-ANT-MOTORISTA          PIC X(25) VALUE SPACES.                     
001340 77 WS-ANT-FONE-MOT           PIC X(16) VALUE SPACES.                     
001350 77 WS-ANT-PLACA              PIC X(15) VALUE SPACES.                     
001360 77 WS-ANT-SVC-NOME           PIC X(60) VALUE SPACES.                     
001370 77 WS-ANT-SVC-DATA           PIC X(10) VALUE SPACES.                     
001380 77 WS-ANT-HORARIO            PIC X(08) VALUE SPACES.                     
001390 77 WS-ANT-SVC-TIPO           PIC X(10) VALUE SPACES.                     
001400 77 WS-ANT-TOUR-OPT           PIC X(40) VALUE SPACES.                     
001410* AREA DE TRABALHO P/ TESTE DE PLACEHOLDER (-, N/A, NA)                   
001420*RECEBE COPIA MAIUSCULIZADA DE CADA CAMPO TESTADO CONTRA OS               
001430* PLACEHOLDERS ("-", "N/A", "NA") EM 1100-DEFAULT-CAMPOS - O              
001440* CAMPO ORIGINAL NUNCA E' ALTERADO DE CAIXA, SO A COPIA DE TESTE.         
001450 77 WS-CAMPO-UP               PIC X(25) VALUE SPACES.                     
001460* LIMPEZA DE NOME DO HOSPEDE                                              
001470 77 WS-POS-ENT                PIC 9(02) COMP VALUE ZERO.                  
001480 77 WS-POS-SAI                PIC 9(02) COMP VALUE ZERO.                  
001490 77 WS-ULT-ERA-ESPACO         PIC X(01) VALUE "S".                        
001500 77 WS-TITULO-UP              PIC X(04) VALUE SPACES.                     
001510* LIMPEZA/FORMATACAO DE TELEFONE (WHATSAPP E ALTERNATIVO)                 
001520*AREAS DE TRABALHO DA ROTINA DE TELEFONE (1420/1421/1426) -               
001530*ENTRADA, VERSAO EM CAIXA ALTA E SAIDA JA FORMATADA.                      
001540 77 WS-FONE-ENT               PIC X(16) VALUE SPACES.                     
001550 77 WS-FONE-UP                PIC X(16) VALUE SPACES.                     
001560 77 WS-FONE-SAI               PIC X(16) VALUE SPACES.                     
001570 77 WS-QTD-DIG                PIC 9(02) COMP VALUE ZERO.                  
001580 77 WS-LIMPO-LEN              PIC 9(02) COMP VALUE ZERO.                  
001590 77 WS-REF-LEN                PIC 9(02) COMP VALUE ZERO.                  
001600*STRING DE TELEFONE SO COM DIGITO/ESPACO/+ (LIXO JA DESCARTADO),          
001610* REDEFINIDA EM TABELA DE 1 CARACTERE PARA O VARRE-FONE GRAVAR            
001620* POSICAO A POSICAO.                                                      
001630 01 WS-FONE-LIMPO-AREA        PIC X(16) VALUE SPACES.                     
001640 01 WS-FONE-LIMPO-TAB REDEFINES WS-FONE-LIMPO-AREA.                       
001650    02 WS-FONE-LIMPO-CAR      PIC X(01) OCCURS 16 TIMES.                  
001660*SO OS DIGITOS DA STRING LIMPA (SEM ESPACO NEM +) - USADA PARA            
001670* CONTAR QUANTOS DIGITOS TEM O NUMERO E PARA MONTAR O TELEFONE            
001680* NO FORMATO DE TELA +91 NNNNN NNNNN.                                     
001690 01 WS-FONE-DIG-AREA          PIC X(16) VALUE SPACES.                     
001700 01 WS-FONE-DIG-TAB REDEFINES WS-FONE-DIG-AREA.                           
001710    02 WS-FONE-DIG-CAR        PIC X(01) OCCURS 16 TIMES.                  
001720* FORMATACAO DE DATA DE SERVICO (CHAVE DE ORDENACAO + TELA)               
001730*TOKENS DO UNSTRING DE DATA (POR - OU /) E, MAIS ABAIXO, DO
001740* HORARIO (POR :) - REAPROVEITADOS NOS DOIS LUGARES, MAIS A AREA
001750* DE TRABALHO DA JANELA DE SECULO (CONVERSAO DE ANO DE 2 PARA
001760* 4 DIGITOS).
001770 77 WS-TOK1                   PIC X(04) VALUE SPACES.                     
001780 77 WS-TOK2                   PIC X(04) VALUE SPACES.                     
001790 77 WS-TOK3                   PIC X(04) VALUE SPACES.                     
001800 77 WS-DATA-OK                PIC X(01) VALUE "N".                        
001810 77 WS-DIA                    PIC 9(02) COMP VALUE ZERO.                  
001820 77 WS-MES                    PIC 9(02) COMP VALUE ZERO.                  
001830 77 WS-ANO2                   PIC 9(02) COMP VALUE ZERO.                  
001840 77 WS-ANO4                   PIC 9(04) COMP VALUE ZERO.                  
001850 77 WS-DIA-DISP               PIC 9(02) VALUE ZERO.                       
001860 77 WS-ANO4-DISP              PIC 9(04) VALUE ZERO.                       
001870 77 WS-TOK-2DIG               PIC X(04) VALUE SPACES.                     
001880 77 WS-VAL-2DIG               PIC 9(02) VALUE ZERO.
001890* TABELA DE ABREVIATURA DE MES P/ DATA NO FORMATO DD-MMM-AA               
001900*12 ABREVIACOES DE MES EM INGLES, NA ORDEM JAN..DEZ, PARA A
001910* TELA DD-MMM-AA DO PAINEL DE DESPACHO - REDEFINIDA COMO TABELA
001920* OCCURS PARA BUSCA POR WS-MES (1 A 12) EM 1436-MONTA-DATA-TELA.
001930 01 TABELA-MESES.                                                         
001940    02 DEF-MESES.                                                         
001950       03 FILLER            PIC X(03) VALUE "JAN".                        
001960       03 FILLER            PIC X(03) VALUE "FEB".                        
001970       03 FILLER            PIC X(03) VALUE "MAR".                        
001980       03 FILLER            PIC X(03) VALUE "APR".                        
001990       03 FILLER            PIC X(03) VALUE "MAY".                        
002000       03 FILLER            PIC X(03) VALUE "JUN".                        
002010       03 FILLER            PIC X(03) VALUE "JUL".                        
002020       03 FILLER            PIC X(03) VALUE "AUG".                        
002030       03 FILLER            PIC X(03) VALUE "SEP".                        
002040       03 FILLER            PIC X(03) VALUE "OCT".                        
002050       03 FILLER            PIC X(03) VALUE "NOV".                        
002060       03 FILLER            PIC X(03) VALUE "DEC".                        
002070 01 TABELA-MESES-RED REDEFINES TABELA-MESES.                              
002080    02 MESES                 PIC X(03) OCCURS 12 TIMES.                   
002090* LIMPEZA/FORMATACAO DE HORARIO DE EMBARQUE                               
002100 77 WS-HH                     PIC 9(02) COMP VALUE ZERO.                  
002110 77 WS-MM                     PIC 9(02) COMP VALUE ZERO.                  
002120 77 WS-HH-DISP                PIC 9(02) VALUE ZERO.                       
002130 77 WS-MM-DISP                PIC 9(02) VALUE ZERO.                       
002140 77 WS-HORA-OK                PIC X(01) VALUE "N".                        
002150* LIMPEZA DE NUMERO DE VOO
002160*COPIA MAIUSCULIZADA DO NUMERO DE VOO PARA A VARREDURA DE                 
002170* 1451-VARRE-VOO; WS-VOO-CHK E' TESTADA DEPOIS CONTRA OS                  
002180* PLACEHOLDERS DE "SEM VOO".                                              
002190 77 WS-VOO-UP                 PIC X(12) VALUE SPACES.
002200 77 WS-VOO-CHK                PIC X(12) VALUE SPACES.
002210 77 WS-VOO-INICIOU            PIC X(01) VALUE "N".
002220*==============================================================           
002230 PROCEDURE            DIVISION.                                           
002240                                                                          
002250*--- ROTINA PRINCIPAL - COMANDA O SORT QUE FAZ A CARGA/LIMPEZA/           
002260* ARRASTE NA INPUT PROCEDURE E GRAVA O ARQUIVO NORMBOOK NA OUTPUT         
002270* PROCEDURE.  A CHAVE DE ORDENACAO (DATA+HORARIO+SEQUENCIA DE             
002280* LEITURA) E' MONTADA CAMPO A CAMPO EM 1400-MONTA-NORM, NAO VEM           
002290* PRONTA DO ARQUIVO BOOKINGS.                                             
002300 PGM-VTRK01 SECTION.                                                      
002310        IF WS-MODO-TESTE                                                  
002320            DISPLAY "VTRK01 - MODO TESTE (UPSI-0 LIGADA)".                
002330*ORDENA POR DATA, DEPOIS HORARIO, DEPOIS SEQUENCIA ORIGINAL               
002340*(DESEMPATE) - 1000-CARGA (INPUT PROCEDURE) LIMPA E NORMALIZA             
002350*CADA REGISTRO ANTES DE ENTREGAR PARA A SORT; 2000-GRAVACAO               
002360*(OUTPUT PROCEDURE) SO RELE E GRAVA O NORMBOOK JA ORDENADO.               
002370        SORT   ARQ-SORT                                                   
002380               ASCENDING KEY SK-DATE-KEY                                  
002390               ASCENDING KEY SK-TIME-KEY                                  
002400               ASCENDING KEY SK-SEQ-NO                                    
002410               INPUT  PROCEDURE 1000-CARGA                                
002420               OUTPUT PROCEDURE 2000-GRAVACAO.                            
002430        STOP   RUN.                                                       
002440                                                                          
002450*--- CARGA DO ARQUIVO BOOKINGS, LIMPEZA E ARRASTE -------------           
002460 1000-CARGA SECTION.                                                      
002470        PERFORM 1010-INICIO-CARGA.                                        
002480        PERFORM 1020-PRINCIPAL-CARGA                                      
002490                UNTIL WS-FIM-BOOKINGS EQUAL "SIM".                        
002500        PERFORM 1090-FIM-CARGA.                                           
002510                                                                          
002520*--- ABRE O ARQUIVO BOOKINGS E DISPARA A PRIMEIRA LEITURA, PARA           
002530* O LACO DE 1020-PRINCIPAL-CARGA JA ENCONTRAR UM REGISTRO NA MAO          
002540* OU O FIM DE ARQUIVO JA SINALIZADO.                                      
002550 1010-INICIO-CARGA SECTION.                                               
002560        OPEN   INPUT   ARQ-BOOKINGS.                                      
002570        PERFORM 1015-LEITURA-BOOKINGS.                                    
002580                                                                          
002590*LEITURA UNICA DO ARQUIVO BOOKINGS, REAPROVEITADA TANTO NA CARGA          
002600* INICIAL (1010) QUANTO A CADA VOLTA DO LACO PRINCIPAL (1020).            
002610 1015-LEITURA-BOOKINGS SECTION.                                           
002620        READ   ARQ-BOOKINGS                                               
002630               AT END MOVE "SIM" TO WS-FIM-BOOKINGS.                      
002640                                                                          
002650*--- UMA VOLTA DO LACO PRINCIPAL POR LINHA DO BOOKINGS: NUMERA A          
002660* LINHA (WS-SEQ-NO, USADA NO DESEMPATE DA ORDENACAO), APLICA OS           
002670* DEFAULTS DE PLACEHOLDER, O ARRASTE DE CELULA MESCLADA E A               
002680* COERCAO NUMERICA, MONTA O REGISTRO NORMALIZADO E MANDA PARA O           
002690* SORT VIA RELEASE.  SO DEPOIS LE A PROXIMA LINHA.                        
002700 1020-PRINCIPAL-CARGA SECTION.                                            
002710*UMA RESERVA POR ITERACAO: NUMERA, PREENCHE DEFAULT, ARRASTA              
002720*CAMPO REPETIDO, COERCE NUMERICO E MONTA O REGISTRO DE SAIDA.             
002730        ADD      1 TO WS-SEQ-NO.                                          
002740        PERFORM  1100-DEFAULT-CAMPOS.                                     
002750        PERFORM  1200-ARRASTA-CAMPOS.                                     
002760        PERFORM  1300-COERCE-CONTADORES.                                  
002770        PERFORM  1400-MONTA-NORM THRU 1400-FIM-EXIT.                      
002780        RELEASE  VTRK-NORM-REC.                                           
002790        PERFORM  1015-LEITURA-BOOKINGS.                                   
002800                                                                          
002810*FECHA O BOOKINGS - A INPUT PROCEDURE DO SORT TERMINOU.                   
002820 1090-FIM-CARGA SECTION.                                                  
002830        CLOSE  ARQ-BOOKINGS.                                              
002840                                                                          
002850*--- DEFAULT DE PLACEHOLDER (-, N/A, NA) P/ BRANCO ------------           
002860 1100-DEFAULT-CAMPOS SECTION.                                             
002870*VEICULO - PLACEHOLDER VIRA BRANCO PARA NAO SER ARRASTADO.                
002880*SUPRESSAO DE PLACEHOLDER DE CADASTRO (BRANCO/"-"/"N/A"/"NA") NOS         
002890*QUATRO CAMPOS DE VEICULO/MOTORISTA - MESMO TESTE REPETIDO PORQUE         
002900*SAO CAMPOS INDEPENDENTES (MOVE DIRETO, SEM TABELA).                      
002910        MOVE     BK-VEHICLE-NAME TO WS-CAMPO-UP.                          
002920        INSPECT  WS-CAMPO-UP CONVERTING                                   
002930                "abcdefghijklmnopqrstuvwxyz" TO                           
002940                "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                             
002950        IF WS-CAMPO-UP EQUAL "-"  OR                                      
002960           WS-CAMPO-UP EQUAL "N/A" OR                                     
002970           WS-CAMPO-UP EQUAL "NA"                                         
002980            MOVE SPACES TO BK-VEHICLE-NAME.
002990*MOTORISTA - MESMO TRATAMENTO.
003000        MOVE     BK-DRIVER-NAME TO WS-CAMPO-UP.                        
003010        INSPECT  WS-CAMPO-UP CONVERTING                                   
003020                "abcdefghijklmnopqrstuvwxyz" TO                           
003030                "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                             
003040        IF WS-CAMPO-UP EQUAL "-"  OR                                      
003050           WS-CAMPO-UP EQUAL "N/A" OR                                     
003060           WS-CAMPO-UP EQUAL "NA"                                         
003070            MOVE SPACES TO BK-DRIVER-NAME.                                
003080*MESMA SUPRESSAO DE PLACEHOLDER, AGORA PARA O TELEFONE DO                 
003090*MOTORISTA.                                                               
003100        MOVE     BK-DRIVER-NUMBER TO WS-CAMPO-UP.                         
003110        INSPECT  WS-CAMPO-UP CONVERTING                                   
003120                "abcdefghijklmnopqrstuvwxyz" TO                           
003130                "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                             
003140        IF WS-CAMPO-UP EQUAL "-"  OR                                      
003150           WS-CAMPO-UP EQUAL "N/A" OR                                     
003160           WS-CAMPO-UP EQUAL "NA"                                         
003170            MOVE SPACES TO BK-DRIVER-NUMBER.                              
003180*MESMA SUPRESSAO DE PLACEHOLDER, AGORA PARA A PLACA DO VEICULO.           
003190        MOVE     BK-VEHICLE-NUMBER TO WS-CAMPO-UP.                        
003200        INSPECT  WS-CAMPO-UP CONVERTING                                   
003210                "abcdefghijklmnopqrstuvwxyz" TO                           
003220                "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                             
003230        IF WS-CAMPO-UP EQUAL "-"  OR                                      
003240           WS-CAMPO-UP EQUAL "N/A" OR                                     
003250           WS-CAMPO-UP EQUAL "NA"                                         
003260            MOVE SPACES TO BK-VEHICLE-NUMBER.                             
003270                                                                          
003280*--- ARRASTE DE CAMPOS DA CELULA MESCLADA ---------------------           
003290* SOLICITACAO 0509/0733: QUANDO O CAMPO VEM EM BRANCO, REPETE             
003300* O ULTIMO VALOR NAO-BRANCO VISTO NAS LINHAS ANTERIORES.                  
003310 1200-ARRASTA-CAMPOS SECTION.                                             
003320*VEICULO DA CELULA MESCLADA.                                              
003330        IF BK-VEHICLE-NAME EQUAL SPACES                                   
003340            MOVE WS-ANT-VEICULO TO BK-VEHICLE-NAME                        
003350        ELSE                                                              
003360            MOVE BK-VEHICLE-NAME TO WS-ANT-VEICULO.                       
003370*MOTORISTA DA CELULA MESCLADA.                                            
003380        IF BK-DRIVER-NAME EQUAL SPACES                                    
003390            MOVE WS-ANT-MOTORISTA TO BK-DRIVER-NAME                       
003400        ELSE                                                              
003410            MOVE BK-DRIVER-NAME TO WS-ANT-MOTORISTA.                      
003420*TELEFONE DO MOTORISTA DA CELULA MESCLADA.                                
003430        IF BK-DRIVER-NUMBER EQUAL SPACES                                  
003440            MOVE WS-ANT-FONE-MOT TO BK-DRIVER-NUMBER                      
003450        ELSE                                                              
003460            MOVE BK-DRIVER-NUMBER TO WS-ANT-FONE-MOT.                     
003470*PLACA DA CELULA MESCLADA.                                                
003480        IF BK-VEHICLE-NUMBER EQUAL SPACES                                 
003490            MOVE WS-ANT-PLACA TO BK-VEHICLE-NUMBER                        
003500        ELSE                                                              
003510            MOVE BK-VEHICLE-NUMBER TO WS-ANT-PLACA.                       
003520*NOME DO SERVICO DA CELULA MESCLADA.                                      
003530        IF BK-SERVICE-NAME EQUAL SPACES                                   
003540            MOVE WS-ANT-SVC-NOME TO BK-SERVICE-NAME                       
003550        ELSE                                                              
003560            MOVE BK-SERVICE-NAME TO WS-ANT-SVC-NOME.                      
003570*DATA DE SERVICO DA CELULA MESCLADA.                                      
003580        IF BK-SERVICE-DATE EQUAL SPACES                                   
003590            MOVE WS-ANT-SVC-DATA TO BK-SERVICE-DATE                       
003600        ELSE                                                              
003610            MOVE BK-SERVICE-DATE TO WS-ANT-SVC-DATA.                      
003620*HORARIO DE EMBARQUE DA CELULA MESCLADA.                                  
003630        IF BK-PICKUP-TIME EQUAL SPACES                                    
003640            MOVE WS-ANT-HORARIO TO BK-PICKUP-TIME                         
003650        ELSE                                                              
003660            MOVE BK-PICKUP-TIME TO WS-ANT-HORARIO.                        
003670*TIPO DE SERVICO (SHARING/PRIVATE) DA CELULA MESCLADA.                    
003680        IF BK-SERVICE-TYPE EQUAL SPACES                                   
003690            MOVE WS-ANT-SVC-TIPO TO BK-SERVICE-TYPE                       
003700        ELSE                                                              
003710            MOVE BK-SERVICE-TYPE TO WS-ANT-SVC-TIPO.                      
003720*OPCAO DE PASSEIO (GUEST TOURS) DA CELULA MESCLADA.                       
003730        IF BK-TOUR-OPTION EQUAL SPACES                                    
003740            MOVE WS-ANT-TOUR-OPT TO BK-TOUR-OPTION                        
003750        ELSE                                                              
003760            MOVE BK-TOUR-OPTION TO WS-ANT-TOUR-OPT.                       
003770                                                                          
003780*--- SOLICITACAO 0948: COERCAO NUMERICA DE ADULT/CHILD/INFANT -           
003790 1300-COERCE-CONTADORES SECTION.                                          
003800*ADULTOS NAO-NUMERICO VIRA ZERO (NAO SUSPENDE O PROCESSAMENTO).           
003810        IF BK-ADULT IS NOT NUMERIC                                        
003820            MOVE ZERO TO BK-ADULT.                                        
003830*CRIANCAS NAO-NUMERICO VIRA ZERO.                                         
003840        IF BK-CHILD IS NOT NUMERIC                                        
003850            MOVE ZERO TO BK-CHILD.                                        
003860*BEBES NAO-NUMERICO VIRA ZERO.                                            
003870        IF BK-INFANT IS NOT NUMERIC                                       
003880            MOVE ZERO TO BK-INFANT.                                       
003890*--- MONTAGEM DO REGISTRO NORMALIZADO (VTRK-NORM-REC) ---------           
003900 1400-MONTA-NORM SECTION.                                                 
003910*IDENTIFICACAO DA RESERVA (SEQUENCIA/PNR/PERNA) - SO REPASSE,             
003920* SEM LIMPEZA.                                                            
003930        MOVE     WS-SEQ-NO       TO NR-SEQ-NO.                            
003940        MOVE     BK-PNR          TO NR-PNR.                               
003950        MOVE     BK-LEG-ID       TO NR-LEG-ID.                            
003960        PERFORM  1410-LIMPA-NOME.                                         
003970        PERFORM  1420-LIMPA-FONES THRU 1420-FIM-EXIT.                     
003980*NOME DO SERVICO, ORIGEM/DESTINO E CONTADORES DE PASSAGEIRO JA            
003990* VIERAM CERTOS DO ARRASTE/COERCAO - SO REPASSE.                          
004000*DAQUI PARA BAIXO, TRANSPORTE DIRETO BOOKINGS -> NORMBOOK PARA OS
004010*CAMPOS QUE NAO PRECISAM DE LIMPEZA (DATA/HORA/FONE/NOME/VOO
004020*PASSAM POR ROTINA PROPRIA, CHAMADA A SEGUIR OU MAIS ABAIXO).
004030        MOVE     BK-SERVICE-NAME TO NR-SERVICE-NAME.                      
004040        MOVE     BK-TRANSFER-FROM TO NR-TRANSFER-FROM.                    
004050        MOVE     BK-TRANSFER-TO  TO NR-TRANSFER-TO.                       
004060        MOVE     BK-ADULT        TO NR-ADULT.                             
004070        MOVE     BK-CHILD        TO NR-CHILD.                             
004080        MOVE     BK-INFANT       TO NR-INFANT.                            
004090*DATA DE SERVICO PRECISA DE FORMATACAO (CHAVE DE SORT + TELA) -           
004100*UNICO CAMPO DESTA LISTA QUE CHAMA UMA SUB-ROTINA.                        
004110        MOVE     BK-SERVICE-DATE TO NR-SERVICE-DATE.                      
004120        PERFORM  1430-FORMATA-DATA THRU 1430-FIM-EXIT.                    
004130*TIPO DE SERVICO E TIPO DE TRANSFER SAO REPASSADOS SEM                    
004140* ALTERACAO (SOLICITACAO 1143) - QUEM DECIDE SHARING X PRIVATE            
004150* E O VTRK02, NA HORA DE AGRUPAR.                                         
004160        MOVE     BK-SERVICE-TYPE TO NR-SERVICE-TYPE.                      
004170        MOVE     BK-TRANSFER-TYPE TO NR-TRANSFER-TYPE.                    
004180        MOVE     BK-PICKUP-TIME  TO NR-PICKUP-TIME.
004190        PERFORM  1440-LIMPA-HORARIO THRU 1440-FIM-EXIT.                   
004200        PERFORM  1450-LIMPA-VOO.                                          
004210*VEICULO/MOTORISTA/TOUR/NOME-TRANSFER JA PASSARAM PELO ARRASTE
004220* DE CELULA MESCLADA E PELA SUPRESSAO DE PLACEHOLDER (1100/1200) -
004230* SO REPASSE PARA O REGISTRO FINAL.
004240        MOVE     BK-VEHICLE-NAME TO NR-VEHICLE-NAME.                      
004250        MOVE     BK-DRIVER-NAME  TO NR-DRIVER-NAME.                       
004260        MOVE     BK-DRIVER-NUMBER TO NR-DRIVER-NUMBER.                    
004270        MOVE     BK-VEHICLE-NUMBER TO NR-VEHICLE-NUMBER.                  
004280*TOUR-OPTION E TRANSFER-NAME: SOLICITACAO 1143 - PASSAM SEM               
004290*ALTERACAO, SO REPASSADOS (NAO SAO IMPRESSOS NO CARTAO).                  
004300        MOVE     BK-TOUR-OPTION  TO NR-TOUR-OPTION.                       
004310        MOVE     BK-TRANSFER-NAME TO NR-TRANSFER-NAME.                    
004320 1400-FIM-EXIT.                                                           
004330        EXIT.                                                             
004340                                                                          
004350*--- LIMPEZA DO NOME DO HOSPEDE (TRIM + COLAPSO DE ESPACO) ----           
004360 1410-LIMPA-NOME SECTION.                                                 
004370*COLAPSO DE ESPACO NO NOME DO HOSPEDE (1411) - MESMO ESQUEMA              
004380*USADO NO VTRK02 PARA O NOME DO SERVICO (2540/2620).                      
004390        MOVE     SPACES TO NR-GUEST-NAME.                                 
004400*WS-POS-ENT PERCORRE ATE 30 (TAMANHO MAXIMO DE NOME), WS-POS-SAI          
004410*SO AVANCA QUANDO UM CARACTER E REALMENTE COPIADO.                        
004420        MOVE     ZERO   TO WS-POS-SAI.                                    
004430        MOVE     1      TO WS-POS-ENT.                                    
004440        MOVE     "S"    TO WS-ULT-ERA-ESPACO.                             
004450        PERFORM  1411-COPIA-CARACTER THRU 1411-FIM-EXIT                   
004460                UNTIL WS-POS-ENT GREATER THAN 30.                         
004470        PERFORM  1415-AJUSTA-TITULO.                                      
004480                                                                          
004490 1411-COPIA-CARACTER SECTION.                                             
004500*MESMO ESQUEMA DE COLAPSO DE ESPACO USADO NO VTRK02 (2540) - O
004510*NOME DO HOSPEDE E O PRIMEIRO CAMPO A PASSAR POR ISSO, DAI O
004520*NUMERO DE SECAO MAIS BAIXO.  DOIS ESPACOS EM SEGUIDA: PULA O
004530*SEGUNDO (SO AVANCA A ENTRADA, NAO COPIA) PARA COLAPSAR O PAR.
004540*ESPACO ISOLADO (SEM REPETIR): PRESERVA E MARCA A FLAG PARA A
004550*PROXIMA ITERACAO PODER DETECTAR O PAR SEGUINTE.
004560        IF BK-GUEST-NAME(WS-POS-ENT:1) EQUAL SPACE AND                    
004570           WS-ULT-ERA-ESPACO EQUAL "S"                                    
004580            GO TO 1411-AVANCA.                                            
004590        IF BK-GUEST-NAME(WS-POS-ENT:1) EQUAL SPACE                        
004600            MOVE "S" TO WS-ULT-ERA-ESPACO                                 
004610        ELSE                                                              
004620            MOVE "N" TO WS-ULT-ERA-ESPACO.                                
004630        ADD      1 TO WS-POS-SAI.                                         
004640        MOVE     BK-GUEST-NAME(WS-POS-ENT:1)                              
004650                 TO NR-GUEST-NAME(WS-POS-SAI:1).                          
004660 1411-AVANCA.                                                             
004670        ADD      1 TO WS-POS-ENT.                                         
004680 1411-FIM-EXIT.                                                           
004690        EXIT.                                                             
004700                                                                          
004710* TITULO MR./MRS./MS. REESCRITO NA GRAFIA PADRAO (1A. LETRA               
004720* MAIUSCULA, RESTANTE MINUSCULA); MESMO TAMANHO, NAO DESLOCA              
004730* O RESTO DO NOME.                                                        
004740 1415-AJUSTA-TITULO SECTION.                                              
004750*TITULO MR./MRS./MS. - SOLICITACAO 1162: COMPARA EM CAIXA ALTA            
004760*MAS GRAVA NO FORMATO PADRAO, SEM ALTERAR O RESTO DO NOME.                
004770*CAIXA ALTA, MAS GRAVA NO FORMATO PADRAO SEM ALTERAR O RESTO DO           
004780*NOME JA COPIADO POR 1411.                                                
004790        MOVE     NR-GUEST-NAME(1:4) TO WS-TITULO-UP.                      
004800        INSPECT  WS-TITULO-UP CONVERTING                                  
004810                "abcdefghijklmnopqrstuvwxyz" TO                           
004820                "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                             
004830*TESTA OS TRES TITULOS NA ORDEM MRS./MR./MS. - MRS. E 4 CARACTERES,       
004840*OS OUTROS DOIS SAO 3.                                                    
004850        IF WS-TITULO-UP EQUAL "MRS."                                      
004860            MOVE "Mrs." TO NR-GUEST-NAME(1:4).                            
004870        IF WS-TITULO-UP(1:3) EQUAL "MR."                                  
004880            MOVE "Mr." TO NR-GUEST-NAME(1:3).                             
004890        IF WS-TITULO-UP(1:3) EQUAL "MS."                                  
004900            MOVE "Ms." TO NR-GUEST-NAME(1:3).                             
004910*--- LIMPEZA/FORMATACAO DE TELEFONE (WHATSAPP E ALTERNATIVO) --           
004920* SOLICITACAO 0380: REMOVE INDIA/IND E PONTUACAO, E QUANDO O              
004930* NUMERO FICA COM DDI 91 OU 10/12 DIGITOS, REESCREVE NO FORMATO           
004940* +91 NNNNN NNNNN.  CASO CONTRARIO MANTEM A STRING LIMPA.                 
004950 1420-LIMPA-FONES SECTION.                                                
004960*WHATSAPP E ALTERNATIVO PASSAM PELA MESMA ROTINA DE
004970*NORMALIZACAO (1421) - SO MUDA O CAMPO DE ORIGEM/DESTINO.
004980        MOVE     BK-WHATSAPP-NO TO WS-FONE-ENT.                           
004990        PERFORM  1421-NORMALIZA-FONE THRU 1421-FIM-EXIT.                  
005000        MOVE     WS-FONE-SAI TO NR-WHATSAPP-NO.                           
005010        MOVE     BK-ALTERNATE-NO TO WS-FONE-ENT.                          
005020        PERFORM  1421-NORMALIZA-FONE THRU 1421-FIM-EXIT.                  
005030        MOVE     WS-FONE-SAI TO NR-ALTERNATE-NO.                          
005040 1420-FIM-EXIT.                                                           
005050        EXIT.                                                             
005060                                                                          
005070*LIMPA UM UNICO CAMPO DE TELEFONE (CHAMADO DUAS VEZES, UMA PARA
005080* O WHATSAPP E OUTRA PARA O ALTERNATIVO): MAIUSCULIZA, VARRE
005090* CARACTERE A CARACTERE DESCARTANDO LIXO, CONTA OS DIGITOS E
005100* REFORMATA SE FOR UM DOS PADROES CONHECIDOS DE DDI.  CAMPO EM
005110* BRANCO SAI EM BRANCO, SEM PASSAR PELA VARREDURA.
005120 1421-NORMALIZA-FONE SECTION.
005130*LIMPA (SO DIGITO/"+"/ESPACO), CONTA DIGITO E FORMATA - TRES
005140*PASSOS SEPARADOS (1422/1425/1426) PARA FACILITAR MANUTENCAO.
005150        MOVE     SPACES TO WS-FONE-SAI WS-FONE-LIMPO-AREA.                
005160        MOVE     ZERO   TO WS-POS-SAI WS-QTD-DIG WS-LIMPO-LEN.            
005170*TELEFONE EM BRANCO SAI DIRETO SEM PASSAR PELA VARREDURA.                 
005180        IF WS-FONE-ENT EQUAL SPACES                                       
005190            GO TO 1421-FIM-EXIT.                                          
005200        MOVE     WS-FONE-ENT TO WS-FONE-UP.                               
005210        INSPECT  WS-FONE-UP CONVERTING                                    
005220                "abcdefghijklmnopqrstuvwxyz" TO                           
005230                "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                             
005240        MOVE     1 TO WS-POS-ENT.                                         
005250        PERFORM  1422-VARRE-FONE THRU 1422-FIM-EXIT                       
005260                UNTIL WS-POS-ENT GREATER THAN 16.                         
005270*DEPOIS DE VARRER (1422), CONTA OS DIGITOS (1425) E SO ENTAO              
005280*DECIDE O FORMATO DE SAIDA (1426).                                        
005290        MOVE     WS-POS-SAI TO WS-LIMPO-LEN.                              
005300        PERFORM  1425-CONTA-DIGITOS.                                      
005310        PERFORM  1426-FORMATA-FONE.                                       
005320 1421-FIM-EXIT.                                                           
005330        EXIT.                                                             
005340                                                                          
005350* VARRE O TELEFONE MAIUSCULIZADO, DESCARTANDO INDIA/IND E                 
005360* QUALQUER CARACTERE QUE NAO SEJA DIGITO, ESPACO OU +.                    
005370 1422-VARRE-FONE SECTION.                                                 
005380*PULA A PALAVRA INDIA (SO SE AINDA SOBRAR PELO MENOS 5 POS.               
005390* NO CAMPO, SENAO NAO CABE A PALAVRA INTEIRA).                            
005400        IF WS-FONE-UP(WS-POS-ENT:5) EQUAL "INDIA" AND                     
005410           WS-POS-ENT LESS THAN 13                                        
005420            ADD  5 TO WS-POS-ENT                                          
005430            GO TO 1422-FIM-EXIT.                                          
005440*PULA A ABREVIACAO IND (MESMA IDEIA, 3 POSICOES).                         
005450        IF WS-FONE-UP(WS-POS-ENT:3) EQUAL "IND" AND                       
005460           WS-POS-ENT LESS THAN 15                                        
005470            ADD  3 TO WS-POS-ENT                                          
005480            GO TO 1422-FIM-EXIT.                                          
005490*DIGITO, ESPACO OU + SAO MANTIDOS NA STRING LIMPA; QUALQUER               
005500* OUTRA PONTUACAO (PARENTESE, HIFEN, PONTO) E' DESCARTADA.                
005510*SO FICA DIGITO, "+" E ESPACO; QUALQUER OUTRO CARACTER (PARENTESE,        
005520*PONTO, ETC.) E DESCARTADO SEM AVANCAR A SAIDA.                           
005530        IF WS-FONE-UP(WS-POS-ENT:1) EQUAL SPACE OR                        
005540           WS-FONE-UP(WS-POS-ENT:1) EQUAL "+"    OR                       
005550           WS-FONE-UP(WS-POS-ENT:1) IS DIGITO                             
005560            ADD  1 TO WS-POS-SAI                                          
005570            MOVE WS-FONE-UP(WS-POS-ENT:1)                                 
005580                 TO WS-FONE-LIMPO-CAR(WS-POS-SAI)                         
005590            ADD  1 TO WS-POS-ENT                                          
005600            GO TO 1422-FIM-EXIT.                                          
005610        ADD      1 TO WS-POS-ENT.                                         
005620 1422-FIM-EXIT.                                                           
005630        EXIT.                                                             
005640                                                                          
005650* EXTRAI SO OS DIGITOS DA STRING LIMPA, PARA CONTAGEM E PARA              
005660* MONTAGEM DO NUMERO NO FORMATO +91 NNNNN NNNNN.                          
005670*SEPARA SO OS DIGITOS DA STRING JA LIMPA (SEM ESPACO NEM +) -             
005680* A CONTAGEM E A PROPRIA STRING DE DIGITOS SAO USADAS EM                  
005690* 1426-FORMATA-FONE PARA DECIDIR O PADRAO DE DDI E MONTAR O               
005700* NUMERO NO FORMATO DE TELA.                                              
005710 1425-CONTA-DIGITOS SECTION.                                              
005720        MOVE     SPACES TO WS-FONE-DIG-AREA.                              
005730        MOVE     ZERO   TO WS-QTD-DIG.                                    
005740        MOVE     1      TO WS-POS-ENT.                                    
005750        PERFORM  1427-EXTRAI-DIGITO                                       
005760                UNTIL WS-POS-ENT GREATER THAN WS-LIMPO-LEN.               
005770                                                                          
005780 1427-EXTRAI-DIGITO SECTION.                                              
005790        IF WS-FONE-LIMPO-CAR(WS-POS-ENT) IS DIGITO                        
005800            ADD  1 TO WS-QTD-DIG                                          
005810            MOVE WS-FONE-LIMPO-CAR(WS-POS-ENT)                            
005820                 TO WS-FONE-DIG-CAR(WS-QTD-DIG).                          
005830        ADD      1 TO WS-POS-ENT.                                         
005840                                                                          
005850* REGRAS DE FORMATACAO: DDI 91 COM 12+ DIGITOS, 10 DIGITOS SEM            
005860* DDI, OU 12 DIGITOS COM OUTRO DDI; CASO CONTRARIO MANTEM A               
005870* STRING LIMPA (SEM REFORMATAR).                                          
005880 1426-FORMATA-FONE SECTION.                                               
005890        MOVE     WS-FONE-LIMPO-AREA TO WS-FONE-SAI.                       
005900*MENOS DE 10 DIGITOS NAO E' TELEFONE VALIDO - MANTEM A STRING             
005910* LIMPA, SEM TENTAR REFORMATAR.                                           
005920        IF WS-QTD-DIG LESS THAN 10                                        
005930            GO TO 1426-FIM-EXIT.                                          
005940*DDI DA INDIA (91) COM 12 OU MAIS DIGITOS - OS 5 PRIMEIROS
005950* DIGITOS DEPOIS DO DDI FORMAM O PRIMEIRO BLOCO, O RESTO O SEGUNDO
005960* ("+91 DDDDD NNNNN"), NO PADRAO LOCAL EM VEZ DO GENERICO ABAIXO.
005970        IF WS-FONE-DIG-AREA(1:2) EQUAL "91" AND                           
005980           WS-QTD-DIG NOT LESS 12                                         
005990*NUMEROS INDIANOS PODEM TER MAIS DE 12 DIGITOS (CODIGO DE AREA            
006000*EXTRA) - WS-REF-LEN CALCULA O TAMANHO DO SEGUNDO BLOCO.                  
006010            COMPUTE WS-REF-LEN = WS-QTD-DIG - 7                           
006020            STRING "+91 "              DELIMITED BY SIZE                  
006030                   WS-FONE-DIG-AREA(3:5) DELIMITED BY SIZE                
006040                   " "                  DELIMITED BY SIZE                 
006050                   WS-FONE-DIG-AREA(8:WS-REF-LEN)                         
006060                                         DELIMITED BY SIZE                
006070                   INTO WS-FONE-SAI                                       
006080            GO TO 1426-FIM-EXIT.                                          
006090*10 DIGITOS SEM DDI - ASSUME NUMERO LOCAL, QUEBRA 5+5.                    
006100        IF WS-QTD-DIG EQUAL 10                                            
006110            STRING "+91 "              DELIMITED BY SIZE                  
006120                   WS-FONE-DIG-AREA(1:5) DELIMITED BY SIZE                
006130                   " "                  DELIMITED BY SIZE                 
006140                   WS-FONE-DIG-AREA(6:5) DELIMITED BY SIZE                
006150                   INTO WS-FONE-SAI                                       
006160            GO TO 1426-FIM-EXIT.                                          
006170*12 DIGITOS COM OUTRO DDI (NAO 91) - QUEBRA DDI(2)+5+5 ("+CC DDDDD
006180* NNNNN").  FORA DESSE PADRAO, FICA SO O RESULTADO DA LIMPEZA,
006190* SEM FORMATACAO.
006200        IF WS-QTD-DIG EQUAL 12                                            
006210            STRING "+"                  DELIMITED BY SIZE                 
006220                   WS-FONE-DIG-AREA(1:2) DELIMITED BY SIZE                
006230                   " "                  DELIMITED BY SIZE                 
006240                   WS-FONE-DIG-AREA(3:5) DELIMITED BY SIZE                
006250                   " "                  DELIMITED BY SIZE                 
006260                   WS-FONE-DIG-AREA(8:5) DELIMITED BY SIZE                
006270                   INTO WS-FONE-SAI.                                      
006280 1426-FIM-EXIT.                                                           
006290        EXIT.                                                             
006300*--- FORMATACAO DA DATA DE SERVICO (CHAVE + DD-MMM-AA) --------           
006310* ACEITA AAAA-MM-DD (CANONICO), DD-MM-AAAA, DD/MM/AAAA E AS               
006320* VARIANTES DE ANO COM 2 DIGITOS.  DATA INVALIDA/EM BRANCO                
006330* ORDENA POR ULTIMO (CHAVE 99999999) E E REPASSADA SEM TROCAR             
006340* DE FORMATO.                                                             
006350 1430-FORMATA-DATA SECTION.                                               
006360*DATA INVALIDA (EM BRANCO OU SEM 3 TOKENS) CAI NO DEFAULT DE FIM
006370*DE LOTE (99999999) - VAI PARA O FIM DA ORDENACAO, NAO TRAVA O
006380*PROCESSAMENTO DAS DEMAIS RESERVAS.
006390        MOVE     "N" TO WS-DATA-OK.                                       
006400        MOVE     99999999 TO NR-SORT-DATE-KEY.                            
006410        MOVE     SPACES TO NR-SERVICE-DATE-FMT.                           
006420        IF NR-SERVICE-DATE EQUAL SPACES                                   
006430            GO TO 1430-FIM-EXIT.                                          
006440*QUEBRA A DATA EM TRES TOKENS PELO SEPARADOR "-" OU "/" - A ORDEM         
006450        MOVE     SPACES TO WS-TOK1 WS-TOK2 WS-TOK3.                       
006460        UNSTRING NR-SERVICE-DATE DELIMITED BY "-" OR "/"                  
006470                INTO WS-TOK1 WS-TOK2 WS-TOK3.                             
006480*SEM OS TRES TOKENS, GRAVA O VALOR ORIGINAL SEM FORMATAR E SAI -
006490*A CHAVE DE SORT JA FICOU COM O DEFAULT DE FIM DE LOTE ACIMA.
006500*SENAO, DIA NA FRENTE OU ANO NA FRENTE DECIDE O FORMATO DE
006510*ENTRADA (1431 OU 1432).
006520        IF WS-TOK1 EQUAL SPACES OR WS-TOK2 EQUAL SPACES OR                
006530           WS-TOK3 EQUAL SPACES                                           
006540            MOVE NR-SERVICE-DATE TO NR-SERVICE-DATE-FMT                   
006550            GO TO 1430-FIM-EXIT.                                          
006560*POSICAO 3 DO PRIMEIRO TOKEN OCUPADA INDICA ANO DE 4 DIGITOS NA           
006570*FRENTE (FORMATO CANONICO); SENAO O DIA VEM NA FRENTE.                    
006580        IF WS-TOK1(3:1) NOT EQUAL SPACE                                   
006590            PERFORM 1431-CASO-ANO-NA-FRENTE                               
006600        ELSE                                                              
006610            PERFORM 1432-CASO-DIA-NA-FRENTE THRU 1432-FIM-EXIT.           
006620*SO MONTA CHAVE E TELA SE A DATA FOI RECONHECIDA; SENAO REPASSA O         
006630*VALOR ORIGINAL SEM TROCAR DE FORMATO.                                    
006640        IF WS-DATA-OK EQUAL "S"                                           
006650            PERFORM 1435-MONTA-CHAVE-DATA                                 
006660            PERFORM 1436-MONTA-DATA-TELA                                  
006670        ELSE                                                              
006680            MOVE NR-SERVICE-DATE TO NR-SERVICE-DATE-FMT.                  
006690 1430-FIM-EXIT.                                                           
006700        EXIT.                                                             
006710                                                                          
006720* FORMATO AAAA-MM-DD: O ANO VEM NA FRENTE, JA COM 4 DIGITOS.              
006730*FORMATO AAAA-MM-DD (CANONICO DO PAINEL DE DESPACHO): OS TRES             
006740* TOKENS JA SAEM NA ORDEM ANO/MES/DIA DO UNSTRING, SO PRECISA             
006750* CONFIRMAR QUE SAO NUMERICOS ANTES DE ACEITAR A DATA.                    
006760 1431-CASO-ANO-NA-FRENTE SECTION.                                         
006770*FORMATO AAAA-MM-DD (CANONICO): OS TOKENS JA SAEM NA ORDEM                
006780*ANO/MES/DIA DO UNSTRING, SO PRECISA CONFIRMAR QUE SAO NUMERICOS.         
006790        IF WS-TOK1 IS NUMERIC AND WS-TOK2(1:2) IS NUMERIC AND             
006800           WS-TOK3(1:2) IS NUMERIC                                        
006810            MOVE WS-TOK1      TO WS-ANO4                                  
006820            MOVE WS-TOK2(1:2) TO WS-MES                                   
006830            MOVE WS-TOK3(1:2) TO WS-DIA                                   
006840            MOVE "S"          TO WS-DATA-OK.                              
006850                                                                          
006860* FORMATO DD-MM-AAAA / DD-MM-AA: O DIA VEM NA FRENTE.                     
006870 1432-CASO-DIA-NA-FRENTE SECTION.                                         
006880*DIA OU MES NAO-NUMERICO - NAO RECONHECE O FORMATO, REPASSA A             
006890* DATA ORIGINAL SEM CHAVE DE ORDENACAO VALIDA.                            
006900        IF WS-TOK1(1:2) NOT NUMERIC OR WS-TOK2(1:2) NOT NUMERIC           
006910            GO TO 1432-FIM-EXIT.                                          
006920*ANO NAO-NUMERICO - MESMO TRATAMENTO.                                     
006930        IF WS-TOK3(1:1) NOT NUMERIC                                       
006940            GO TO 1432-FIM-EXIT.                                          
006950        MOVE     WS-TOK1(1:2) TO WS-DIA.                                  
006960        MOVE     WS-TOK2(1:2) TO WS-MES.                                  
006970*ANO COM 4 DIGITOS USA DIRETO; COM 2, PASSA PELA JANELA DE
006980*SECULO (1433) PARA DECIDIR 19XX OU 20XX.
006990        IF WS-TOK3(3:1) NOT EQUAL SPACE                                   
007000            MOVE WS-TOK3 TO WS-ANO4                                       
007010        ELSE                                                              
007020            MOVE WS-TOK3(1:2) TO WS-ANO2                                  
007030            PERFORM 1433-JANELA-SECULO.                                   
007040        MOVE     "S" TO WS-DATA-OK.                                       
007050 1432-FIM-EXIT.                                                           
007060        EXIT.                                                             
007070                                                                          
007080* SOLICITACAO 0598 (VIRADA DO ANO 2000): ANO DE 2 DIGITOS ATE             
007090* 68 VIRA 20NN, DE 69 A 99 VIRA 19NN (JANELA DE SECULO FIXA).             
007100 1433-JANELA-SECULO SECTION.                                              
007110*LIMIAR 68/69 ESCOLHIDO NA SOLICITACAO 0598 PARA COBRIR A                 
007120* FAIXA DE RESERVAS ANTIGAS DA CENTRAL SEM CONFUNDIR COM DATAS            
007130* FUTURAS DE VIRADA DE SECULO.                                            
007140        IF WS-ANO2 NOT GREATER THAN 68                                    
007150            COMPUTE WS-ANO4 = 2000 + WS-ANO2                              
007160        ELSE                                                              
007170            COMPUTE WS-ANO4 = 1900 + WS-ANO2.                             
007180                                                                          
007190*CHAVE DE ORDENACAO AAAAMMDD (INTEIRA, SEM SEPARADOR) - GARANTE           
007200* ORDEM CRONOLOGICA CORRETA NO SORT DE SAIDA, DIFERENTE DE UMA            
007210* COMPARACAO ALFABETICA DA DATA NO FORMATO DE TELA.                       
007220 1435-MONTA-CHAVE-DATA SECTION.                                           
007230        COMPUTE  NR-SORT-DATE-KEY =                                       
007240                (WS-ANO4 * 10000) + (WS-MES * 100) + WS-DIA.              
007250                                                                          
007260* MONTA A DATA NO FORMATO DE TELA DD-MMM-AA (MES EM INGLES,               
007270* 3 LETRAS MAIUSCULAS, CONFORME PADRAO DO PAINEL DE DESPACHO).            
007280 1436-MONTA-DATA-TELA SECTION.                                            
007290*MONTA A DATA PARA TELA NO FORMATO "DD-MES-AA" (MES POR EXTENSO           
007300*ABREVIADO, VIA TABELA-MESES).                                            
007310*ABREVIADO EM INGLES, VIA TABELA-MESES).                                  
007320*MONTA A TELA NO FORMATO "DD-MES-AA" (MES ABREVIADO EM INGLES,            
007330*VIA TABELA-MESES, ANO SO COM OS 2 ULTIMOS DIGITOS).                      
007340        MOVE     WS-DIA  TO WS-DIA-DISP.                                  
007350        MOVE     WS-ANO4 TO WS-ANO4-DISP.                                 
007360        STRING   WS-DIA-DISP         DELIMITED BY SIZE                    
007370                 "-"                 DELIMITED BY SIZE                    
007380                 MESES(WS-MES)       DELIMITED BY SIZE                    
007390                 "-"                 DELIMITED BY SIZE                    
007400                 WS-ANO4-DISP(3:2)   DELIMITED BY SIZE                    
007410                 INTO NR-SERVICE-DATE-FMT.                                
007420*--- LIMPEZA DO HORARIO DE EMBARQUE (HH:MM) ---------------------         
007430* ACEITA HH:MM, H:MM, HHMM E HMM.  HORARIO EM BRANCO OU FORA              
007440* DESSES FORMATOS VAI PARA O FIM DA ORDENACAO (99:99).                    
007450 1440-LIMPA-HORARIO SECTION.                                              
007460        MOVE     "N" TO WS-HORA-OK.                                       
007470        MOVE     9999 TO NR-SORT-TIME-KEY.                                
007480*HORARIO EM BRANCO - FICA SEM CHAVE VALIDA (9999, ORDENA POR              
007490* ULTIMO CONFORME SOLICITACAO 1077) E SEM FORMATACAO.                     
007500        IF NR-PICKUP-TIME EQUAL SPACES                                    
007510            GO TO 1440-FIM-EXIT.                                          
007520*POSICAO 3 COM DOIS-PONTOS INDICA FORMATO H:MM OU HH:MM (1441);
007530* SENAO TENTA O FORMATO SEM SEPARADOR HHMM/HMM (1442).  A SAIDA
007540* E SEMPRE "HH:MM" PADRONIZADO, TAMBEM USADA NA CHAVE DE HORARIO.
007550*DOIS FORMATOS DE ENTRADA: "HH:MM" (1441) OU "HHMM"/"HMM" SEM             
007560*SEPARADOR (1442) - A SAIDA E SEMPRE "HH:MM" PADRONIZADO.                 
007570        IF NR-PICKUP-TIME(3:1) EQUAL ":"                                  
007580            PERFORM 1441-HORA-COM-DOISPONTOS THRU 1441-FIM-EXIT           
007590        ELSE                                                              
007600            PERFORM 1442-HORA-HHMM THRU 1442-FIM-EXIT.                    
007610        IF WS-HORA-OK EQUAL "S"                                           
007620            COMPUTE NR-SORT-TIME-KEY = (WS-HH * 100) + WS-MM              
007630            MOVE WS-HH TO WS-HH-DISP                                      
007640            MOVE WS-MM TO WS-MM-DISP                                      
007650            STRING WS-HH-DISP DELIMITED BY SIZE                           
007660                   ":"       DELIMITED BY SIZE                            
007670                   WS-MM-DISP DELIMITED BY SIZE                           
007680                   INTO NR-PICKUP-TIME.                                   
007690 1440-FIM-EXIT.                                                           
007700        EXIT.                                                             
007710                                                                          
007720* FORMATO H:MM OU HH:MM - DOIS TOKENS SEPARADOS POR DOIS-PONTOS.          
007730 1441-HORA-COM-DOISPONTOS SECTION.                                        
007740*QUEBRA "HH:MM" EM DOIS TOKENS E CONVERTE CADA UM PARA NUMERICO
007750*VIA 1490 (ACEITA "09" OU "9").
007760        MOVE     SPACES TO WS-TOK1 WS-TOK2.                               
007770        UNSTRING NR-PICKUP-TIME DELIMITED BY ":"                          
007780                INTO WS-TOK1 WS-TOK2.                                     
007790        IF WS-TOK1 EQUAL SPACES OR WS-TOK2 EQUAL SPACES                   
007800            GO TO 1441-FIM-EXIT.                                          
007810        MOVE     WS-TOK1 TO WS-TOK-2DIG.                                  
007820        PERFORM  1490-CONVERTE-2DIG.                                      
007830        MOVE     WS-VAL-2DIG TO WS-HH.                                    
007840        MOVE     WS-TOK2 TO WS-TOK-2DIG.                                  
007850        PERFORM  1490-CONVERTE-2DIG.                                      
007860        MOVE     WS-VAL-2DIG TO WS-MM.                                    
007870        IF WS-HH IS NUMERIC AND WS-MM IS NUMERIC                          
007880            MOVE "S" TO WS-HORA-OK.                                       
007890 1441-FIM-EXIT.                                                           
007900        EXIT.                                                             
007910                                                                          
007920* FORMATO HHMM OU HMM - SEM SEPARADOR, PELO TAMANHO DA CADEIA.            
007930 1442-HORA-HHMM SECTION.                                                  
007940*SO ACEITA HHMM/HMM SE FOR TODO NUMERICO (SEM LETRA NEM                   
007950* PONTUACAO MISTURADA).                                                   
007960        IF NR-PICKUP-TIME NOT NUMERIC                                     
007970            GO TO 1442-FIM-EXIT.                                          
007980*4 DIGITOS PREENCHIDOS (POSICAO 4 OCUPADA) - FORMATO HHMM.                
007990        IF NR-PICKUP-TIME(4:2) NOT EQUAL SPACES                           
008000            MOVE NR-PICKUP-TIME(1:2) TO WS-HH                             
008010            MOVE NR-PICKUP-TIME(3:2) TO WS-MM                             
008020            MOVE "S" TO WS-HORA-OK                                        
008030        ELSE                                                              
008040*SO 3 DIGITOS (POSICAO 3 OCUPADA, 4A. EM BRANCO) - FORMATO HMM,
008050* A HORA TEM SO 1 DIGITO (EX.: "930" = 9:30); COM 4, HORA TEM
008060* 2 DIGITOS.
008070*FORMATO SEM DOIS-PONTOS - SE SO TEM 3 CARACTERES, A HORA E UM            
008080*DIGITO SO (EX.: "930" = 9:30); COM 4, HORA TEM 2 DIGITOS.                
008090            IF NR-PICKUP-TIME(3:1) NOT EQUAL SPACES                       
008100                MOVE ZERO TO WS-HH                                        
008110                MOVE NR-PICKUP-TIME(1:1) TO WS-HH-DISP(2:1)               
008120                MOVE WS-HH-DISP TO WS-HH                                  
008130                MOVE NR-PICKUP-TIME(2:2) TO WS-MM                         
008140                MOVE "S" TO WS-HORA-OK.                                   
008150 1442-FIM-EXIT.                                                           
008160        EXIT.                                                             
008170                                                                          
008180* CONVERTE UM TOKEN DE 1 OU 2 DIGITOS (RESULTADO DE UNSTRING,             
008190* COM BRANCOS A DIREITA, EM WS-TOK-2DIG) NUM CAMPO NUMERICO               
008200* DE 2 DIGITOS (WS-VAL-2DIG).                                             
008210 1490-CONVERTE-2DIG SECTION.                                              
008220        MOVE     ZERO TO WS-VAL-2DIG.                                     
008230*TOKEN DE 1 DIGITO (H OU M) - DESLOCA PARA A DEZENA.                      
008240        IF WS-TOK-2DIG(2:1) EQUAL SPACE                                   
008250            IF WS-TOK-2DIG(1:1) IS NUMERIC                                
008260                MOVE WS-TOK-2DIG(1:1) TO WS-VAL-2DIG(2:1)                 
008270        ELSE                                                              
008280            IF WS-TOK-2DIG(1:2) IS NUMERIC                                
008290                MOVE WS-TOK-2DIG(1:2) TO WS-VAL-2DIG.                     
008300*--- LIMPEZA DO NUMERO DE VOO ------------------------------------        
008310* TIRA ESPACOS NA FRENTE E CARACTERES QUE NAO SEJAM LETRA,                
008320* DIGITO, ESPACO OU HIFEN.  RESULTADO "-", "N/A", "NA" OU EM              
008330* BRANCO SIGNIFICA QUE NAO HA VOO (CAMPO VAI VAZIO).                      
008340 1450-LIMPA-VOO SECTION.                                                  
008350*SOLICITACAO 1171: VARRE (1451) MANTENDO ESPACO INTERNO DO VOO
008360*(EX. "AI 202"), SO DESCARTA O ESPACO DA FRENTE; NO FIM, CONFERE
008370*PLACEHOLDER DE CADASTRO IGUAL AOS OUTROS CAMPOS DE TEXTO.
008380        MOVE     SPACES TO NR-FLIGHT-NO.                                  
008390        MOVE     BK-FLIGHT-NO TO WS-VOO-UP.                               
008400        MOVE     ZERO   TO WS-POS-SAI.                                    
008410        MOVE     1      TO WS-POS-ENT.                                    
008420        MOVE     "N"    TO WS-VOO-INICIOU.                                
008430        PERFORM  1451-VARRE-VOO THRU 1451-FIM-EXIT                        
008440                UNTIL WS-POS-ENT GREATER THAN 12.                         
008450        MOVE     NR-FLIGHT-NO TO WS-VOO-CHK.                              
008460        INSPECT  WS-VOO-CHK CONVERTING                                    
008470                "abcdefghijklmnopqrstuvwxyz" TO                           
008480                "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                             
008490        IF WS-VOO-CHK EQUAL SPACES OR WS-VOO-CHK EQUAL "-" OR             
008500           WS-VOO-CHK EQUAL "N/A" OR WS-VOO-CHK EQUAL "NA"                
008510            MOVE SPACES TO NR-FLIGHT-NO.                                  
008520                                                                          
008530* LETRA/DIGITO/HIFEN SEMPRE PASSA.  ESPACO SO PASSA DEPOIS QUE            
008540* JA COPIOU ALGUMA COISA (TIRA OS ESPACOS DA FRENTE).                     
008550 1451-VARRE-VOO SECTION.                                                  
008560*LETRA, DIGITO OU HIFEN SEMPRE ENTRAM NO NUMERO DE VOO LIMPO;
008570*ESPACO SO ENTRA SE JA TIVER COMECADO A COPIAR (WS-VOO-INICIOU),
008580*O QUE DESCARTA O ESPACO INICIAL SEM COLAPSAR OS DO MEIO.
008590        IF WS-VOO-UP(WS-POS-ENT:1) IS ALPHABETIC OR                       
008600           WS-VOO-UP(WS-POS-ENT:1) IS NUMERIC OR                          
008610           WS-VOO-UP(WS-POS-ENT:1) EQUAL "-"                              
008620            MOVE "S" TO WS-VOO-INICIOU                                    
008630            ADD  1   TO WS-POS-SAI                                        
008640            MOVE WS-VOO-UP(WS-POS-ENT:1)                                  
008650                 TO NR-FLIGHT-NO(WS-POS-SAI:1)                            
008660        ELSE                                                              
008670            IF WS-VOO-UP(WS-POS-ENT:1) EQUAL SPACE AND                    
008680               WS-VOO-INICIOU EQUAL "S"                                   
008690                ADD  1 TO WS-POS-SAI                                      
008700                MOVE SPACE TO NR-FLIGHT-NO(WS-POS-SAI:1).                 
008710        ADD      1 TO WS-POS-ENT.                                         
008720 1451-FIM-EXIT.                                                           
008730        EXIT.                                                             
008740*==================================================================       
008750* ROTINA DE SAIDA DO SORT (OUTPUT PROCEDURE) - GRAVA O ARQUIVO            
008760* NORMBOOK, JA ORDENADO POR DATA/HORARIO/SEQUENCIA ORIGINAL, PARA         
008770* O VTRK02 LER E AGRUPAR OS SHARINGS.                                     
008780 2000-GRAVACAO SECTION.                                                   
008790        PERFORM  2010-INICIO-GRAVACAO.                                    
008800        PERFORM  2020-PRINCIPAL-GRAVACAO UNTIL WS-FIM-SORT                
008810                EQUAL "SIM".                                              
008820        PERFORM  2090-FIM-GRAVACAO.                                       
008830                                                                          
008840*ABRE O ARQUIVO NORMBOOK DE SAIDA E BUSCA O PRIMEIRO REGISTRO             
008850* JA ORDENADO PELO SORT, PARA O LACO DE 2020 JA COMECAR COM UM            
008860* REGISTRO NA MAO.                                                        
008870 2010-INICIO-GRAVACAO SECTION.                                            
008880        OPEN     OUTPUT ARQ-NORM.                                         
008890        PERFORM  2015-RETORNO-SORT.                                       
008900                                                                          
008910*RETURN UNICO DO SORT, REAPROVEITADO NA CARGA INICIAL (2010) E            
008920* A CADA VOLTA DA GRAVACAO (2020) - MESMA LOGICA DO READ/1015             
008930* NA INPUT PROCEDURE.                                                     
008940 2015-RETORNO-SORT SECTION.                                               
008950        RETURN   ARQ-SORT                                                 
008960                AT END MOVE "SIM" TO WS-FIM-SORT.                         
008970                                                                          
008980*PASSA O REGISTRO ORDENADO DA AREA DO SORT (VTRK-NORM-REC) PARA           
008990* A AREA DA FD DE SAIDA (REG-NORM) E GRAVA UMA LINHA DO NORMBOOK;         
009000* SO DEPOIS BUSCA O PROXIMO REGISTRO ORDENADO.                            
009010 2020-PRINCIPAL-GRAVACAO SECTION.                                         
009020        MOVE     VTRK-NORM-REC TO REG-NORM.                               
009030        WRITE    REG-NORM.                                                
009040        PERFORM  2015-RETORNO-SORT.                                       
009050                                                                          
009060*FECHA O NORMBOOK - A OUTPUT PROCEDURE DO SORT TERMINOU E O               
009070* ARQUIVO ESTA PRONTO PARA O VTRK02 LER.                                  
009080 2090-FIM-GRAVACAO SECTION.                                               
009090        CLOSE    ARQ-NORM.                                                
