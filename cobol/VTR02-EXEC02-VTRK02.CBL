000010*==================================================================       
000020* VTR02-EXEC02-VTRK02                                                     
000030* MODULO 2 DA ROTINA DE DESPACHO INTERNACIONAL (VTRACK) -                 
000040* AGRUPAMENTO DE SHARINGS POR JANELA DE HORARIO, MONTAGEM DOS             
000050* CARTOES DE DESPACHO (INDIVIDUAL E COMPARTILHADO) E EXPORTACAO           
000060* PARA O ARQUIVO CARDS DA CENTRAL DE OPERACOES.                           
000070*==================================================================       
000080 IDENTIFICATION       DIVISION.                                           
000090                                                                          
000100 PROGRAM-ID.          VTRK02.                                             
000110 AUTHOR.              WALTER R. BARROS.                                   
000120 INSTALLATION.        TURISMAR TURISMO - CPD.                             
000130 DATE-WRITTEN.        02/05/1992.                                         
000140 DATE-COMPILED.                                                           
000150 SECURITY.            USO RESTRITO - PESSOAL AUTORIZADO DO CPD.           
000160*REMARKS.      LE O ARQUIVO NORMBOOK (RESERVAS JA LIMPAS E                
000170*              ORDENADAS, GRAVADO PELO VTRK01), AGRUPA OS                 
000180*              SHARINGS DE MESMO VEICULO/MOTORISTA/SERVICO QUE            
000190*              CAIEM NUMA JANELA DE 45 MINUTOS, MONTA O CARTAO DE         
000200*              DESPACHO (INDIVIDUAL OU COMPARTILHADO) DE CADA             
000210*              UNIDADE E GRAVA O ARQUIVO CARDS, COM O RESUMO DE           
000220*              TOTAIS DO PROCESSAMENTO NO FIM.                            
000230*                                                                         
000240* HISTORICO DE ALTERACOES                                                 
000250* 1992-05-02 WRB  CRIACAO DO PROGRAMA - CARTAO INDIVIDUAL SOMENTE,        
000260*              SEM AGRUPAMENTO DE SHARING.                                
000270* 1995-06-14 WRB  SOLICITACAO 0452 - INCLUIDO AGRUPAMENTO DE              
000280*              SHARING POR VEICULO/MOTORISTA/SERVICO, JANELA              
000290*              FIXA DE 30 MINUTOS.                                        
000300* 1997-09-25 MFS  SOLICITACAO 0531 - CARTAO COMPARTILHADO PASSA A         
000310*              REPETIR FROM/TO/SERVICE NAME POR PASSAGEIRO, COM           
000320*              FALLBACK PARA OS DADOS COMUNS DO GRUPO.                    
000330* 1999-01-08 RAC  SOLICITACAO 0617 - AJUSTE ANO 2000 (DATA DA             
000340*              CAPA DO CARTAO VEM FORMATADA PELO VTRK01).                 
000350* 2000-02-22 RAC  SOLICITACAO 0645 - CONFIRMADO PASSE DO VIRADA DO
000360*              SECULO SEM OCORRENCIA - A FORMATACAO DE DATA E
000370*              RESPONSABILIDADE DO VTRK01, ESTE MODULO SO IMPRIME.
000380* 2002-03-11 MFS  SOLICITACAO 0702 - SUPRESSAO DO TELEFONE                
000390*              ALTERNATIVO QUANDO FOR VALOR FICTICIO DE CADASTRO          
000400*              (+91 1111111111 E SEMELHANTES).                            
000410* 2005-10-04 MFS  SOLICITACAO 0799 - NOME DO SERVICO NA TELA              
000420*              LIMPO DE TAG HTML E DO TOKEN XRQT (RESERVA VIA             
000430*              SITE DE TERCEIRO).                                         
000440* 2009-02-17 RAC  SOLICITACAO 0890 - CHAVE DE AGRUPAMENTO DO              
000450*              SHARING GANHA O NOME DE SERVICO NORMALIZADO (SEM           
000460*              ISSO, 'CITY TOUR' E 'CITY TOUR WITH LUNCH' NAO             
000470*              AGRUPAVAM).                                                
000480* 2012-04-02 RAC  SOLICITACAO 0960 - PROGRAMA DESDOBRADO: ESTE            
000490*              MODULO PASSA A LER O ARQUIVO INTERMEDIARIO                 
000500*              NORMBOOK (GRAVADO PELO VTRK01) EM VEZ DA PLANILHA          
000510*              ORIGINAL.                                                  
000520* 2015-07-30 RAC  SOLICITACAO 1101 - JANELA DE AGRUPAMENTO PASSA          
000530*              DE 30 PARA 45 MINUTOS.                                     
000540* 2018-11-08 MFS  SOLICITACAO 1180 - RESUMO DE TOTAIS (CARTOES,
000550*              PASSAGEIROS, INDIVIDUAIS, COMPARTILHADOS) PASSA A
000560*              SER EXIBIDO NO CONSOLE AO FINAL DO PROCESSAMENTO.
000570* 2019-03-11 MFS  SOLICITACAO 1288 - TB-CHAVE-SVC (VTRKTBL) SO
000580*              TINHA O NOME DE SERVICO NORMALIZADO; DUAS RESERVAS
000590*              DE DATA/VEICULO/MOTORISTA DIFERENTES QUE USASSEM O
000600*              MESMO SERVICO ENTRAVAM NO MESMO SHARING.  A CHAVE
000610*              MONTADA EM 1020-PRINCIPAL-CARGA PASSA A LEVAR O
000620*              GRUPO COMPLETO (DATA+VEICULO+MOTORISTA+TELEFONE DO
000630*              MOTORISTA+PLACA+SERVICO), NAO SO O ULTIMO CAMPO.
000640* 2019-05-20 MFS  SOLICITACAO 1301 - DOIS AJUSTES NO CARTAO DE
000650*              DESPACHO: (1) FALTAVA LINHA EM BRANCO ENTRE UM
000660*              CARTAO E O PROXIMO NO ARQUIVO CARDS (3010-VERIFICA
000670*              -UNIDADE); (2) A JANELA DE 45 MINUTOS (2150-JANELA
000680*              -TEMPO/2151-TESTA-JANELA) SO COMPARAVA CADA RESERVA
000690*              COM A PRIMEIRA DO CLUSTER, PERDENDO RESERVAS
000700*              ENCADEADAS (EX.: 10:00,10:30,11:00 TINHAM QUE FICAR
000710*              JUNTAS, MAS SEPARAVAM NA TERCEIRA).  A BASE DA
000720*              JANELA PASSA A SER O ULTIMO MEMBRO ADMITIDO.
000730*==================================================================
000740                                                                          
000750*==================================================================       
000760 ENVIRONMENT          DIVISION.                                           
000770                                                                          
000780*UPSI-0 LIGADA (VIA JCL/PARM) PASSA O PROGRAMA PARA MODO TESTE,           
000790*SO PARA O DISPLAY DE DIAGNOSTICO NO ARRANQUE - NAO ALTERA                
000800*NENHUMA REGRA DE NEGOCIO.                                                
000810 CONFIGURATION        SECTION.                                            
000820 SOURCE-COMPUTER.     IBM-PC.                                             
000830 OBJECT-COMPUTER.     IBM-PC.                                             
000840 SPECIAL-NAMES.       CLASS VOGAL IS "A" "E" "I" "O" "U"                  
000850                      UPSI-0 ON  STATUS IS WS-MODO-TESTE                  
000860                              OFF STATUS IS WS-MODO-PRODUCAO.             
000870                                                                          
000880*ARQ-NORM E O ARQUIVO GERADO PELO VTRK01; ARQ-CARDS E A SAIDA             
000890*DESTE PROGRAMA (CARTOES DE DESPACHO).                                    
000900 INPUT-OUTPUT         SECTION.                                            
000910 FILE-CONTROL.                                                            
000920*NORMBOOK - LEIAUTE FIXO, UMA LINHA POR RESERVA JA LIMPA E
000930*ORDENADA, GRAVADO PELO VTRK01.
000940        SELECT ARQ-NORM ASSIGN TO DISK                                    
000950        ORGANIZATION IS LINE SEQUENTIAL.                                  
000960                                                                          
000970*CARDS - SAIDA TEXTO DE TAMANHO VARIAVEL, UMA LINHA POR LINHA DE
000980*CARTAO, LIDA PELO PAINEL DA CENTRAL DE OPERACOES.
000990        SELECT ARQ-CARDS ASSIGN TO DISK                                   
001000        ORGANIZATION IS LINE SEQUENTIAL.                                  
001010                                                                          
001020*==================================================================       
001030 DATA                 DIVISION.                                           
001040                                                                          
001050*OS DOIS LEIAUTES FICAM EM COPYBOOK (VTRKNRM/VTRKCRD) - MESMO             
001060*PADRAO DO VTRK01 PARA EVITAR LEIAUTE DIVERGENTE ENTRE OS DOIS            
001070*PROGRAMAS DA CADEIA.                                                     
001080 FILE                 SECTION.                                            
001090 FD     ARQ-NORM                                                          
001100        LABEL RECORD IS OMITTED.                                          
001110 COPY   VTRKNRM.                                                          
001120                                                                          
001130*SAIDA - CARTOES DE DESPACHO, LINE SEQUENTIAL COMO O ARQ-NORM.            
001140 FD     ARQ-CARDS                                                         
001150        LABEL RECORD IS OMITTED.                                          
001160 COPY   VTRKCRD.                                                          
001170                                                                          
001180*VTRKTBL TRAZ A TABELA DE TRABALHO (ATE 500 RESERVAS) ONDE TODO O         
001190*AGRUPAMENTO SHARING E A EMISSAO DOS CARTOES SAO FEITOS.                  
001200 WORKING-STORAGE SECTION.                                                 
001210 COPY   VTRKTBL.                                                          
001220                                                                          
001230*SWITCHES E CONTADORES DE CONTROLE DE LEITURA/AGRUPAMENTO.                
001240 77 WS-FIM-NORM              PIC X(03) VALUE "NAO".                       
001250*VERSAO MAIUSCULA DO TIPO DE SERVICO - SO PARA O TESTE DE
001260*"SHARING" EM 2050.
001270 77 WS-SVC-UP                PIC X(10) VALUE SPACES.                      
001280*NUMERO DO PROXIMO CLUSTER A ABRIR, INCREMENTADO A CADA UNIDADE
001290*(INDIVIDUAL OU COMPARTILHADA) FECHADA.
001300 77 WS-CLUSTER-SEQ           PIC 9(03) COMP VALUE ZERO.                   
001310*HORA E MINUTO DO HORARIO DE EMBARQUE, USADOS POR 1025 PARA
001320*COMPOR TB-PICKUP-MINUTOS.
001330 77 WS-HH-MIN                PIC 9(02) COMP VALUE ZERO.                   
001340 77 WS-MM-MIN                PIC 9(02) COMP VALUE ZERO.                   
001350                                                                          
001360* SUBCONJUNTO DE ENTRADAS DE MESMA CHAVE DE SHARING, USADO PARA           
001370* APLICAR A JANELA DE 45 MINUTOS DENTRO DO GRUPO (ORDENADAS POR           
001380* HORARIO ANTES DE CLUSTERIZAR).                                          
001390*VETOR DE PONTEIROS (POSICOES NA TABELA PRINCIPAL) DO SUBCONJUNTO         
001400*DE MESMA CHAVE - NAO GUARDA O DADO, SO A ORDEM DE VARREDURA.             
001410 01 WS-GRUPO-TAB.
001420    02 WS-GRUPO-COUNT        PIC 9(03) COMP VALUE ZERO.
001430    02 FILLER                PIC X(01) VALUE SPACE.
001440    02 WS-GRUPO-ITEM OCCURS 50 TIMES.
001450       03 WS-GRUPO-POS       PIC 9(03) COMP.
001460*INDICES DE VARREDURA DO SUBCONJUNTO (IX/IX2) E DE TROCA DA
001470*ORDENACAO POR SELECAO (MENOR/TROCA).
001480 77 WS-GRUPO-IX              PIC 9(03) COMP VALUE ZERO.                   
001490 77 WS-GRUPO-IX2             PIC 9(03) COMP VALUE ZERO.                   
001500 77 WS-GRUPO-MENOR           PIC 9(03) COMP VALUE ZERO.                   
001510 77 WS-GRUPO-TROCA           PIC 9(03) COMP VALUE ZERO.                   
001520*BASE (EM MINUTOS) DA JANELA DE 45 MIN E LIMITES INI/FIM DO
001530*CLUSTER CORRENTE DENTRO DE WS-GRUPO-POS.
001540 77 WS-CLUSTER-BASE-MIN      PIC 9(04) COMP VALUE ZERO.                   
001550 77 WS-CLUSTER-TAM           PIC 9(03) COMP VALUE ZERO.                   
001560 77 WS-CLUSTER-INI           PIC 9(03) COMP VALUE ZERO.                   
001570 77 WS-CLUSTER-FIM           PIC 9(03) COMP VALUE ZERO.                   
001580*DIFERENCA, EM MINUTOS, ENTRE O CANDIDATO E A BASE DA JANELA;
001590*WS-POS-A/B SAO PONTEIROS DE TRABALHO GENERICOS NA TABELA.
001600 77 WS-DELTA-MIN             PIC 9(04) COMP VALUE ZERO.                   
001610 77 WS-POS-A                 PIC 9(03) COMP VALUE ZERO.                   
001620 77 WS-POS-B                 PIC 9(03) COMP VALUE ZERO.                   
001630                                                                          
001640* PONTEIROS USADOS NA EMISSAO DOS CARTOES (SECAO 3000)                    
001650*POSICAO DA CABECA DA UNIDADE E NUMERO DE ORDEM DO PASSAGEIRO
001660*DENTRO DO CARTAO (1O., 2O., ...).
001670 77 WS-HEAD-POS              PIC 9(03) COMP VALUE ZERO.                   
001680 77 WS-MEMBRO-NUM            PIC 9(03) COMP VALUE ZERO.                   
001690*VARREDURA DA TABELA PROCURANDO MEMBROS DO CLUSTER-ALVO E
001700*POSICAO DO ULTIMO MEMBRO (PARA SABER QUANDO PARAR DE REPETIR
001710*A LINHA EM BRANCO ENTRE PASSAGEIROS).
001720 77 WS-CLU-SCAN              PIC 9(03) COMP VALUE ZERO.                   
001730 77 WS-CLUSTER-ALVO          PIC 9(03) COMP VALUE ZERO.                   
001740 77 WS-ULTIMO-POS            PIC 9(03) COMP VALUE ZERO.                   
001750                                                                          
001760* CONFERE VALOR-PLACEHOLDER (BRANCO, '-', 'N/A', 'NA') P/ SUPRIMIR        
001770* LINHA DO CARTAO (VEICULO/MOTORISTA/TELEFONE/ETC).                       
001780 77 WS-CHK-CAMPO             PIC X(40) VALUE SPACES.                      
001790 77 WS-CHK-UP                PIC X(40) VALUE SPACES.                      
001800 77 WS-CHK-OK                PIC X(01) VALUE "S".                         
001810                                                                          
001820* NOME DE SERVICO DO PROPRIO PASSAGEIRO E DO GRUPO (PARA AS               
001830* REGRAS DE FALLBACK DA LINHA 'TO' E DA LINHA 'SERVICE NAME')             
001840 77 WS-SVC-PROPRIO           PIC X(60) VALUE SPACES.                      
001850 77 WS-SVC-COMUM             PIC X(60) VALUE SPACES.                      
001860*GUARDA WS-POS-A ENQUANTO 3355 CALCULA O NOME DE SERVICO DA
001870*CABECA PARA UM PASSAGEIRO QUE NAO E A CABECA.
001880 77 WS-POS-A-SALVO           PIC 9(03) COMP VALUE ZERO.                   
001890*VALOR EFETIVO DAS LINHAS "TO" E "PICK UP TIME" APOS APLICAR O
001900*FALLBACK PARA O DADO COMUM DO GRUPO.
001910 77 WS-TO-VALOR              PIC X(60) VALUE SPACES.                      
001920 77 WS-PICKUP-VALOR          PIC X(05) VALUE SPACES.                      
001930                                                                          
001940* NOME NORMALIZADO (CHAVE DE AGRUPAMENTO) E NOME LIMPO PARA TELA          
001950 77 WS-SVC-NORM              PIC X(60) VALUE SPACES.                      
001960 77 WS-SVC-TELA              PIC X(60) VALUE SPACES.                      
001970 77 WS-POS-ENT               PIC 9(02) COMP VALUE ZERO.                   
001980 77 WS-POS-SAI               PIC 9(02) COMP VALUE ZERO.                   
001990 77 WS-ULT-ERA-ESPACO        PIC X(01) VALUE "S".                         
002000                                                                          
002010* LOCALIZADOR GENERICO DE SUBCADEIA (USADO NAS REGRAS DE NOME DE          
002020* SERVICO - PREFIXO, TRUNCAMENTO, TOKEN XRQT, TAG HTML).                  
002030*AREA DE TRABALHO PARTILHADA PELAS ROTINAS DE LOCALIZA-SUBCADEIA          
002040*(2510) - UM CAMPO/ALVO/TAMANHO POR CHAMADA, SEM PILHA.                   
002050 01 WS-SRCH-CAMPO            PIC X(60) VALUE SPACES.                      
002060 01 WS-SRCH-CAMPO-RED REDEFINES WS-SRCH-CAMPO.                            
002070    02 WS-SRCH-CAR           PIC X(01) OCCURS 60 TIMES.                   
002080 77 WS-SRCH-ALVO             PIC X(20) VALUE SPACES.                      
002090 77 WS-SRCH-LEN              PIC 9(02) COMP VALUE ZERO.                   
002100 77 WS-SRCH-MAX              PIC 9(03) COMP VALUE ZERO.                   
002110 77 WS-SRCH-POS              PIC 9(03) COMP VALUE ZERO.                   
002120 77 WS-SRCH-ACHOU            PIC X(01) VALUE "N".                         
002130 77 WS-SRCH-RESULT           PIC 9(03) COMP VALUE ZERO.                   
002140                                                                          
002150* FORMATACAO DO PAX (ADULTO+CRIANCA+BEBE), SEM ZERO/ESPACO A ESQUERDA     
002160*AREA DE TRABALHO DO FORMATADOR DE PAX (3150/3151).                       
002170*TEXTO MONTADO ("2 PAX", "1+1 PAX" ETC.) E AS TRES PARCELAS
002180*(ADULTO/CRIANCA/BEBE) JA CONVERTIDAS PARA TEXTO PELO 3151.
002190 77 WS-PAX-STR               PIC X(20) VALUE SPACES.                      
002200 77 WS-PAX-A-STR             PIC X(02) VALUE SPACES.                      
002210 77 WS-PAX-C-STR             PIC X(02) VALUE SPACES.                      
002220 77 WS-PAX-I-STR             PIC X(02) VALUE SPACES.                      
002230*ENTRADA/SAIDA DO CONVERSOR NUMERO-PARA-TEXTO (3151) E DIGITO
002240*ISOLADO USADO QUANDO O VALOR E MENOR QUE 10.
002250 77 WS-PAX-ENTRADA           PIC 9(02) COMP VALUE ZERO.                   
002260 77 WS-PAX-SAIDA-STR         PIC X(02) VALUE SPACES.                      
002270 77 WS-PAX-UNI               PIC 9(01) VALUE ZERO.                        
002280                                                                          
002290* AREA DE MONTAGEM DA LINHA DO CARTAO ANTES DE GRAVAR (STRING             
002300* ESCREVE AQUI, DEPOIS MOVE PARA O REGISTRO DO ARQ-CARDS). A              
002310* VISAO POR COLUNA E USADA PELO ACERTO DE MARGEM DO 3900.                 
002320 01 WS-CARTAO-LINHA-REC.
002330    02 WS-CARTAO-LINHA        PIC X(76) VALUE SPACES.
002340    02 FILLER                 PIC X(04) VALUE SPACES.
002350 01 WS-CARTAO-LINHA-RED REDEFINES WS-CARTAO-LINHA-REC.
002360    02 WS-CARTAO-COL          PIC X(01) OCCURS 76 TIMES.                  
002370                                                                          
002380* LINHAS E ROTULOS LITERAIS DO CARTAO DE DESPACHO                         
002390*"TBZ" E O PREFIXO HISTORICO DO PAINEL DE DESPACHO, MANTIDO POR           
002400*COMPATIBILIDADE COM O LEITOR DO LADO DA CENTRAL DE OPERACOES.            
002410 77 WS-LIN-CABECALHO         PIC X(04) VALUE "TBZ ".                      
002420 77 WS-LIN-FROM              PIC X(07) VALUE "FROM : ".                   
002430 77 WS-LIN-TO                PIC X(07) VALUE "TO   : ".                   
002440 77 WS-LIN-SVCNOME           PIC X(15) VALUE "Service Name : ".           
002450 77 WS-LIN-PICKUP            PIC X(13) VALUE "PICK UP TIME ".             
002460 77 WS-LIN-VOO               PIC X(16) VALUE "FLIGHT NUMBER : ".          
002470 77 WS-LIN-DIVISORIA         PIC X(48) VALUE ALL "=".                     
002480                                                                          
002490* CONTADORES DE RESUMO DO PROCESSAMENTO (EXIBIDOS NO FIM DO RUN)          
002500 77 WS-TOT-CARTOES           PIC 9(05) COMP VALUE ZERO.                   
002510 77 WS-TOT-PASSAGEIROS       PIC 9(05) COMP VALUE ZERO.                   
002520 77 WS-TOT-INDIVIDUAL        PIC 9(05) COMP VALUE ZERO.                   
002530 77 WS-TOT-COMPARTILHADO     PIC 9(05) COMP VALUE ZERO.
002540*AREA DE EDICAO (ZERO-SUPRESSAO) COMUM AOS QUATRO TOTAIS ACIMA,
002550*USADA SO NO DISPLAY FINAL DE 5000-RESUMO.
002560 77 WS-TOT-DISP              PIC Z(04)9 VALUE ZERO.
002570* SOLICITACAO 1301: LIGA "S" QUANDO O PRIMEIRO CARTAO JA SAIU, P/
002580* 3010-VERIFICA-UNIDADE SABER SE PRECISA DA LINHA EM BRANCO DE
002590* SEPARACAO ANTES DO PROXIMO CARTAO (NUNCA ANTES DO PRIMEIRO NEM
002600* DEPOIS DO ULTIMO).
002610 77 WS-JA-EMITIU-CARTAO      PIC X(01) VALUE "N".
002620*==================================================================       
002630 PROCEDURE            DIVISION.                                           
002640                                                                          
002650*PARAGRAFO PRINCIPAL: CARREGA O ARQUIVO NORMBOOK NA TABELA,               
002660*AGRUPA OS SHARINGS, EMITE OS CARTOES E FECHA COM O RESUMO.               
002670 PGM-VTRK02 SECTION.                                                      
002680        IF WS-MODO-TESTE                                                  
002690            DISPLAY "VTRK02 - MODO TESTE (UPSI-0 LIGADA)".                
002700*AS QUATRO FASES DO PROCESSAMENTO, NA ORDEM: CARGA NA TABELA,
002710*AGRUPAMENTO DE SHARING, EMISSAO DOS CARTOES E RESUMO FINAL.
002720        PERFORM 1000-CARGA-TABELA.                                        
002730        PERFORM 2000-AGRUPA-SHARING.                                      
002740        PERFORM 3000-EMITE-CARTOES.                                       
002750        PERFORM 5000-RESUMO.                                              
002760        STOP   RUN.                                                       
002770                                                                          
002780*--- CARGA DO ARQUIVO NORMBOOK NA TABELA DE TRABALHO ------------         
002790 1000-CARGA-TABELA SECTION.                                               
002800*LE TODO O NORMBOOK NA TABELA ANTES DE AGRUPAR - O SHARING E A
002810*JANELA DE 45 MIN PRECISAM VER O LOTE COMPLETO, NAO SO A LINHA
002820*CORRENTE.
002830        OPEN     INPUT ARQ-NORM.                                          
002840        PERFORM  1010-LEITURA-NORM.                                       
002850        PERFORM  1020-PRINCIPAL-CARGA UNTIL WS-FIM-NORM                   
002860                EQUAL "SIM".                                              
002870        CLOSE    ARQ-NORM.                                                
002880                                                                          
002890*LEITURA UNICA, REAPROVEITADA TANTO NA ABERTURA (1000) QUANTO NO          
002900*FIM DE CADA ITERACAO DA CARGA (1020).                                    
002910 1010-LEITURA-NORM SECTION.                                               
002920        READ     ARQ-NORM                                                 
002930                AT END MOVE "SIM" TO WS-FIM-NORM.                         
002940                                                                          
002950*COPIA UM REGISTRO NORMBOOK PARA A TABELA, ZERA OS CAMPOS DE              
002960*CONTROLE DE AGRUPAMENTO (CLUSTER/TIPO/CABECA) E MONTA A CHAVE            
002970*DE SHARING (SOLICITACAO 1288) ANTES DE LER O PROXIMO.                    
002980 1020-PRINCIPAL-CARGA SECTION.                                            
002990*COPIA CAMPO A CAMPO DO REGISTRO NORMBOOK PARA A LINHA NOVA DA            
003000*TABELA DE TRABALHO (MESMA ORDEM DO LEIAUTE DO COPY VTRKNRM).             
003010*NOVA LINHA DA TABELA NA PROXIMA POSICAO LIVRE.
003020        ADD      1 TO TB-COUNT.                                           
003030        SET      TB-IX TO TB-COUNT.                                       
003040*IDENTIFICACAO DA RESERVA (SEQUENCIA ORIGINAL, PNR, TRECHO).
003050        MOVE     NR-SEQ-NO         TO TB-SEQ-NO(TB-IX).                   
003060        MOVE     NR-PNR            TO TB-PNR(TB-IX).                      
003070        MOVE     NR-LEG-ID         TO TB-LEG-ID(TB-IX).                   
003080*DADOS DO PASSAGEIRO E CONTATO.
003090        MOVE     NR-GUEST-NAME     TO TB-GUEST-NAME(TB-IX).               
003100        MOVE     NR-WHATSAPP-NO    TO TB-WHATSAPP-NO(TB-IX).              
003110        MOVE     NR-ALTERNATE-NO   TO TB-ALTERNATE-NO(TB-IX).             
003120*SERVICO E TRAJETO.
003130        MOVE     NR-SERVICE-NAME   TO TB-SERVICE-NAME(TB-IX).             
003140        MOVE     NR-TRANSFER-FROM  TO TB-TRANSFER-FROM(TB-IX).            
003150        MOVE     NR-TRANSFER-TO    TO TB-TRANSFER-TO(TB-IX).              
003160*COMPOSICAO DO GRUPO DE PASSAGEIROS.
003170        MOVE     NR-ADULT          TO TB-ADULT(TB-IX).                    
003180        MOVE     NR-CHILD          TO TB-CHILD(TB-IX).                    
003190        MOVE     NR-INFANT         TO TB-INFANT(TB-IX).                   
003200*DATA/HORARIO/TIPO DE SERVICO - O HORARIO TAMBEM VAI PARA
003210*MINUTOS (1025) PARA A JANELA DE SHARING.
003220        MOVE     NR-SERVICE-DATE-FMT TO TB-SERVICE-DATE-FMT(TB-IX).       
003230        MOVE     NR-SERVICE-TYPE   TO TB-SERVICE-TYPE(TB-IX).             
003240        MOVE     NR-PICKUP-TIME    TO TB-PICKUP-TIME(TB-IX).              
003250        PERFORM  1025-CALCULA-MINUTOS.                                    
003260*DAQUI PARA BAIXO, SO TRANSPORTE DE VEICULO/MOTORISTA, SEM                
003270*LIMPEZA (JA VEM PRONTO DO VTRK01).                                       
003280        MOVE     NR-FLIGHT-NO      TO TB-FLIGHT-NO(TB-IX).                
003290        MOVE     NR-VEHICLE-NAME   TO TB-VEHICLE-NAME(TB-IX).             
003300        MOVE     NR-DRIVER-NAME    TO TB-DRIVER-NAME(TB-IX).              
003310        MOVE     NR-DRIVER-NUMBER  TO TB-DRIVER-NUMBER(TB-IX).            
003320        MOVE     NR-VEHICLE-NUMBER TO TB-VEHICLE-NUMBER(TB-IX).           
003330*ZERA OS CAMPOS DE CONTROLE - SERAO PREENCHIDOS NO AGRUPAMENTO            
003340*(SECAO 2000), NAO NA CARGA.                                              
003350        MOVE     ZERO              TO TB-CLUSTER-NO(TB-IX).               
003360        MOVE     SPACE             TO TB-UNIT-TYPE(TB-IX).                
003370        MOVE     "N"               TO TB-UNIT-HEAD(TB-IX).                
003380        PERFORM  2500-NOME-SERVICO.                                       
003390*MONTA A CHAVE DE SHARING CAMPO A CAMPO (SOLICITACAO 1288) -              
003400*DATA+VEICULO+MOTORISTA+TELEFONE+PLACA+SERVICO NORMALIZADO.               
003410*CADA MOVE A SEGUIR PREENCHE UM SUBCAMPO DE TB-CHAVE-SVC - A
003420*COMPARACAO DE SHARING TESTA O GRUPO INTEIRO DE UMA VEZ, NAO
003430*CAMPO A CAMPO.
003440        MOVE     TB-SERVICE-DATE-FMT(TB-IX) TO TB-CHAVE-DATA(TB-IX).
003450        MOVE     TB-VEHICLE-NAME(TB-IX)    TO TB-CHAVE-VEICULO(TB-IX).
003460        MOVE     TB-DRIVER-NAME(TB-IX)     TO
003470                TB-CHAVE-MOTORISTA(TB-IX).
003480        MOVE     TB-DRIVER-NUMBER(TB-IX)   TO
003490                TB-CHAVE-FONE-MOT(TB-IX).
003500        MOVE     TB-VEHICLE-NUMBER(TB-IX)  TO TB-CHAVE-PLACA(TB-IX).
003510        MOVE     WS-SVC-NORM       TO TB-CHAVE-SVC-NOME(TB-IX).
003520*FIM DOS SUBCAMPOS DA CHAVE DE SHARING - VOLTA PARA O LOTE DE    SOL1288
003530*LEITURA (PROXIMO REGISTRO DO NORMBOOK).                         SOL1288
003540        PERFORM  1010-LEITURA-NORM.                                       
003550                                                                          
003560* CONVERSOR HORARIO-EM-MINUTOS (HH:MM -> HHx60+MM).  HORARIO EM           
003570* BRANCO OU SEM DOIS-PONTOS CONTA COMO ZERO (REGRA DO UTILS).             
003580 1025-CALCULA-MINUTOS SECTION.                                            
003590*SEM HORARIO OU SEM O ":" NA POSICAO CERTA, FICA ZERO (VAI PARA           
003600*O INICIO DA ORDENACAO/JANELA, NAO TRAVA O LOTE).                         
003610        MOVE     ZERO TO TB-PICKUP-MINUTOS(TB-IX).                        
003620        IF TB-PICKUP-TIME(TB-IX) EQUAL SPACES                             
003630            GO TO 1025-FIM-EXIT.                                          
003640        IF TB-PICKUP-TIME(TB-IX)(3:1) NOT EQUAL ":"                       
003650            GO TO 1025-FIM-EXIT.                                          
003660        MOVE     TB-PICKUP-TIME(TB-IX)(1:2) TO WS-HH-MIN.                 
003670        MOVE     TB-PICKUP-TIME(TB-IX)(4:2) TO WS-MM-MIN.                 
003680        COMPUTE  TB-PICKUP-MINUTOS(TB-IX) =                               
003690                (WS-HH-MIN * 60) + WS-MM-MIN.                             
003700 1025-FIM-EXIT.                                                           
003710        EXIT.                                                             
003720*--- LOCALIZADOR GENERICO DE SUBCADEIA -------------------------          
003730* PROCURA WS-SRCH-ALVO (PRIMEIROS WS-SRCH-LEN CARACTERES) DENTRO          
003740* DE WS-SRCH-CAMPO.  DEVOLVE WS-SRCH-ACHOU/WS-SRCH-RESULT COM A           
003750* POSICAO DA 1A. OCORRENCIA (ZERO SE NAO ACHOU).                          
003760 2510-LOCALIZA-SUBCADEIA SECTION.                                         
003770        MOVE     ZERO TO WS-SRCH-RESULT.                                  
003780        MOVE     "N"  TO WS-SRCH-ACHOU.                                   
003790*VARREDURA LINEAR CARACTER A CARACTER - CAMPO TEM NO MAXIMO 60            
003800*POSICOES UTEIS (WS-SRCH-MAX E A ULTIMA ONDE O ALVO AINDA CABE).          
003810        COMPUTE  WS-SRCH-MAX = 61 - WS-SRCH-LEN.                          
003820        MOVE     1    TO WS-SRCH-POS.                                     
003830        PERFORM  2511-TESTA-POSICAO THRU 2511-FIM-EXIT                    
003840                UNTIL WS-SRCH-POS GREATER THAN WS-SRCH-MAX OR             
003850                      WS-SRCH-ACHOU EQUAL "S".                            
003860                                                                          
003870*TESTA UMA POSICAO DA VARREDURA LINEAR (SEM INTRINSIC FUNCTION            
003880*PARA ACHAR SUBCADEIA NESTE COMPILADOR).                                  
003890 2511-TESTA-POSICAO SECTION.                                              
003900        IF WS-SRCH-CAMPO(WS-SRCH-POS:WS-SRCH-LEN) EQUAL                   
003910           WS-SRCH-ALVO(1:WS-SRCH-LEN)                                    
003920            MOVE "S"         TO WS-SRCH-ACHOU                             
003930            MOVE WS-SRCH-POS TO WS-SRCH-RESULT                            
003940        ELSE                                                              
003950            ADD  1 TO WS-SRCH-POS.                                        
003960 2511-FIM-EXIT.                                                           
003970        EXIT.                                                             
003980                                                                          
003990*--- NOME DE SERVICO NORMALIZADO (CHAVE DE AGRUPAMENTO) ---------         
004000* SOLICITACAO 0890: MAIUSCULIZA, TIRA PREFIXO 'NO KIDDING',               
004010* TRUNCA NO PRIMEIRO 'TOUR'/'PACKAGE'/'WITH LUNCH', APAGA O               
004020* TOKEN 'XRQT', TIRA SUFIXO ' WITH', FICA SO COM LETRA/DIGITO/            
004030* ESPACO E COLAPSA OS ESPACOS - NAO E IMPRESSO, SO PARA AGRUPAR.          
004040 2500-NOME-SERVICO SECTION.                                               
004050*PASSO 1: MAIUSCULIZA E TIRA O PREFIXO FANTASMA "NO KIDDING".             
004060        MOVE     TB-SERVICE-NAME(TB-IX) TO WS-SVC-NORM.                   
004070        INSPECT  WS-SVC-NORM CONVERTING                                   
004080                "abcdefghijklmnopqrstuvwxyz" TO                           
004090                "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                             
004100        IF WS-SVC-NORM(1:10) EQUAL "NO KIDDING"                           
004110            MOVE SPACES TO WS-SVC-NORM(1:10).
004120*PASSO 1B: CORTA NO PRIMEIRO MARCADOR DE PACOTE (TOUR/PACKAGE/
004130*WITH LUNCH) - O RESTO DO NOME E SO DETALHE COMERCIAL DA MESMA
004140*RESERVA, NAO SERVE PARA AGRUPAR.
004150        PERFORM  2520-TRUNCA-MARCADOR.
004160        MOVE     WS-SVC-NORM TO WS-SRCH-CAMPO.                            
004170*PASSO 2: APAGA O TOKEN "XRQT" (MARCADOR DE RESERVA VIA SITE DE           
004180*TERCEIRO) ONDE ELE APARECER NO MEIO DO NOME.                             
004190        MOVE     "XRQT"      TO WS-SRCH-ALVO.                             
004200        MOVE     4           TO WS-SRCH-LEN.                              
004210        PERFORM  2510-LOCALIZA-SUBCADEIA.                                 
004220        IF WS-SRCH-ACHOU EQUAL "S"                                        
004230            MOVE SPACES TO WS-SVC-NORM(WS-SRCH-RESULT:4).                 
004240*PASSO 3: SO LETRA/DIGITO/ESPACO, ESPACOS COLAPSADOS E SUFIXO
004250*" WITH" SOLTO REMOVIDO - NESTA ORDEM.
004260        PERFORM  2530-LIMPA-CARACTERES.                                   
004270        PERFORM  2540-COLAPSA-ESPACOS.                                    
004280        PERFORM  2550-TIRA-SUFIXO-WITH.                                   
004290                                                                          
004300* PRIMEIRA OCORRENCIA DE 'TOUR', 'PACKAGE' OU 'WITH LUNCH':               
004310* APAGA DALI EM DIANTE (INCLUSIVE).                                       
004320 2520-TRUNCA-MARCADOR SECTION.                                            
004330        MOVE     WS-SVC-NORM TO WS-SRCH-CAMPO.                            
004340*TESTA OS TRES MARCADORES DE CAUDA NA ORDEM: "TOUR", "PACKAGE",           
004350*"WITH LUNCH" - O PRIMEIRO QUE ACHAR TRUNCA E SAI.                        
004360*MARCADOR "TOUR" - SE ACHAR, APAGA DALI ATE O FIM E SAI.
004370        MOVE     "TOUR"      TO WS-SRCH-ALVO.                             
004380        MOVE     4           TO WS-SRCH-LEN.                              
004390        PERFORM  2510-LOCALIZA-SUBCADEIA.                                 
004400        IF WS-SRCH-ACHOU EQUAL "S"                                        
004410            COMPUTE WS-SRCH-MAX = 61 - WS-SRCH-RESULT                     
004420            MOVE SPACES TO WS-SVC-NORM(WS-SRCH-RESULT:WS-SRCH-MAX)        
004430            GO TO 2520-FIM-EXIT.                                          
004440*NAO ACHOU "TOUR" - TESTA "PACKAGE".
004450        MOVE     "PACKAGE"   TO WS-SRCH-ALVO.                             
004460        MOVE     7           TO WS-SRCH-LEN.                              
004470        PERFORM  2510-LOCALIZA-SUBCADEIA.                                 
004480        IF WS-SRCH-ACHOU EQUAL "S"                                        
004490            MOVE SPACES TO WS-SVC-NORM(WS-SRCH-RESULT:60)                 
004500            GO TO 2520-FIM-EXIT.                                          
004510*NEM "TOUR" NEM "PACKAGE" - ULTIMA TENTATIVA: "WITH LUNCH".
004520        MOVE     "WITH LUNCH" TO WS-SRCH-ALVO.                            
004530        MOVE     10          TO WS-SRCH-LEN.                              
004540        PERFORM  2510-LOCALIZA-SUBCADEIA.                                 
004550        IF WS-SRCH-ACHOU EQUAL "S"                                        
004560            COMPUTE WS-SRCH-MAX = 61 - WS-SRCH-RESULT                     
004570            MOVE SPACES TO WS-SVC-NORM(WS-SRCH-RESULT:WS-SRCH-MAX).       
004580 2520-FIM-EXIT.                                                           
004590        EXIT.                                                             
004600                                                                          
004610* SO FICA LETRA, DIGITO E ESPACO (SOBRESCREVE QUALQUER OUTRO              
004620* CARACTERE POR ESPACO, SEM DESLOCAR O RESTO DA CADEIA).                  
004630 2530-LIMPA-CARACTERES SECTION.                                           
004640        MOVE     1 TO WS-POS-ENT.                                         
004650        PERFORM  2531-TESTA-CARACTER THRU 2531-FIM-EXIT                   
004660                UNTIL WS-POS-ENT GREATER THAN 60.                         
004670                                                                          
004680*SE O CARACTER NA POSICAO CORRENTE NAO FOR LETRA, DIGITO OU               
004690*ESPACO, SOBRESCREVE POR ESPACO.                                          
004700 2531-TESTA-CARACTER SECTION.                                             
004710*SO LETRA, DIGITO E ESPACO FICAM - QUALQUER OUTRO CARACTER                
004720*(PONTUACAO, ACENTO MAL-CONVERTIDO) VIRA ESPACO.                          
004730        IF WS-SVC-NORM(WS-POS-ENT:1) NOT ALPHABETIC AND                   
004740           WS-SVC-NORM(WS-POS-ENT:1) NOT NUMERIC AND                      
004750           WS-SVC-NORM(WS-POS-ENT:1) NOT EQUAL SPACE                      
004760            MOVE SPACE TO WS-SVC-NORM(WS-POS-ENT:1).                      
004770        ADD      1 TO WS-POS-ENT.                                         
004780 2531-FIM-EXIT.                                                           
004790        EXIT.                                                             
004800                                                                          
004810* COLAPSA ESPACOS INTERNOS, ALINHA A ESQUERDA (MESMO ESQUEMA DO           
004820* LIMPADOR DE NOME DO HOSPEDE DO VTRK01).                                 
004830 2540-COLAPSA-ESPACOS SECTION.                                            
004840        MOVE     WS-SVC-NORM TO WS-SRCH-CAMPO.                            
004850        MOVE     SPACES TO WS-SVC-NORM.                                   
004860        MOVE     ZERO   TO WS-POS-SAI.                                    
004870        MOVE     1      TO WS-POS-ENT.                                    
004880        MOVE     "S"    TO WS-ULT-ERA-ESPACO.                             
004890        PERFORM  2541-COPIA-CARACTER THRU 2541-FIM-EXIT                   
004900                UNTIL WS-POS-ENT GREATER THAN 60.                         
004910                                                                          
004920*COPIA UM CARACTER DA ENTRADA PARA A SAIDA, PULANDO O ESPACO SE           
004930*O ANTERIOR JA FOI ESPACO (COLAPSO).                                      
004940 2541-COPIA-CARACTER SECTION.                                             
004950*ESPACO REPETIDO: PULA SEM COPIAR, SO AVANCA O PONTEIRO DE                
004960*ENTRADA (COLAPSO DE MULTIPLOS ESPACOS EM UM SO).                         
004970        IF WS-SRCH-CAMPO(WS-POS-ENT:1) EQUAL SPACE AND                    
004980           WS-ULT-ERA-ESPACO EQUAL "S"                                    
004990            GO TO 2541-AVANCA.                                            
005000        IF WS-SRCH-CAMPO(WS-POS-ENT:1) EQUAL SPACE                        
005010            MOVE "S" TO WS-ULT-ERA-ESPACO                                 
005020        ELSE                                                              
005030            MOVE "N" TO WS-ULT-ERA-ESPACO.                                
005040*NAO FOI PULADO (OU NAO ERA ESPACO, OU ERA O PRIMEIRO DA
005050*SEQUENCIA) - COPIA PARA A PROXIMA POSICAO DE SAIDA.
005060        ADD      1 TO WS-POS-SAI.                                         
005070        MOVE     WS-SRCH-CAMPO(WS-POS-ENT:1)                              
005080                 TO WS-SVC-NORM(WS-POS-SAI:1).                            
005090 2541-AVANCA.                                                             
005100        ADD      1 TO WS-POS-ENT.                                         
005110 2541-FIM-EXIT.                                                           
005120        EXIT.                                                             
005130                                                                          
005140* TIRA O SUFIXO ' WITH' QUE SOBRA QUANDO O TRUNCAMENTO ACIMA              
005150* NAO PEGOU NENHUM DOS TRES MARCADORES.                                   
005160 2550-TIRA-SUFIXO-WITH SECTION.                                           
005170        MOVE     ZERO TO WS-SRCH-RESULT.                                  
005180        MOVE     1    TO WS-POS-ENT.                                      
005190        PERFORM  2551-ACHA-FIM THRU 2551-FIM-EXIT                         
005200                UNTIL WS-POS-ENT GREATER THAN 60.                         
005210*SOLICITACAO 0890: SE ACHOU " WITH" (SUFIXO LITERAL, NAO O                
005220*MARCADOR "WITH LUNCH" DO 2520), TIRA DA CAUDA.                           
005230        IF WS-SRCH-RESULT GREATER THAN 5                                  
005240*GREATER THAN 5 GARANTE QUE CABEM OS 5 CARACTERES DE " WITH"
005250*ANTES DO FIM REAL DA CADEIA SEM ESTOURAR A POSICAO 1.
005260            COMPUTE WS-SRCH-POS = WS-SRCH-RESULT - 4                      
005270            IF WS-SVC-NORM(WS-SRCH-POS:5) EQUAL " WITH"                   
005280                MOVE SPACES TO WS-SVC-NORM(WS-SRCH-POS:5).                
005290                                                                          
005300* VARRE ATE O FIM E GUARDA A POSICAO DO ULTIMO CARACTER NAO-              
005310* BRANCO EM WS-SRCH-RESULT (PARA ACHAR O 'FIM REAL' DA CADEIA).           
005320 2551-ACHA-FIM SECTION.                                                   
005330        IF WS-SVC-NORM(WS-POS-ENT:1) NOT EQUAL SPACE                      
005340            MOVE WS-POS-ENT TO WS-SRCH-RESULT.                            
005350        ADD      1 TO WS-POS-ENT.                                         
005360 2551-FIM-EXIT.                                                           
005370        EXIT.                                                             
005380*--- NOME DE SERVICO PARA IMPRESSAO NO CARTAO -------------------         
005390* SOLICITACAO 0799: TIRA TAG HTML (<...>), APAGA O TOKEN 'XRQT'           
005400* (SUBSTITUI POR ESPACO) E COLAPSA OS ESPACOS.  DIFERENTE DA              
005410* CHAVE DE AGRUPAMENTO (2500), ESTE NOME E O QUE VAI IMPRESSO.            
005420 2600-NOME-SERVICO-TELA SECTION.                                          
005430*NOME DE SERVICO PARA A TELA DO CARTAO (DIFERENTE DO NOME                 
005440*NORMALIZADO DE AGRUPAMENTO - AQUI SO LIMPA TAG/XRQT, NAO TRUNCA          
005450*MARCADOR DE TOUR/PACKAGE).                                               
005460        MOVE     TB-SERVICE-NAME(WS-POS-A) TO WS-SVC-TELA.                
005470*PRIMEIRO TIRA A TAG HTML, DEPOIS PROCURA O TOKEN XRQT NO
005480*RESULTADO JA LIMPO (ORDEM IMPORTA - O TOKEN PODE FICAR
005490*ENCOSTADO NUMA TAG ANTES DA LIMPEZA).
005500        PERFORM  2610-TIRA-TAGS-HTML THRU 2610-FIM-EXIT.                  
005510        MOVE     WS-SVC-TELA TO WS-SRCH-CAMPO.                            
005520        MOVE     "XRQT"      TO WS-SRCH-ALVO.                             
005530        MOVE     4           TO WS-SRCH-LEN.                              
005540        PERFORM  2510-LOCALIZA-SUBCADEIA.                                 
005550        IF WS-SRCH-ACHOU EQUAL "S"                                        
005560            MOVE SPACE TO WS-SVC-TELA(WS-SRCH-RESULT:1)                   
005570            MOVE SPACE TO WS-SVC-TELA(WS-SRCH-RESULT + 1:1)               
005580            MOVE SPACE TO WS-SVC-TELA(WS-SRCH-RESULT + 2:1)               
005590            MOVE SPACE TO WS-SVC-TELA(WS-SRCH-RESULT + 3:1).              
005600        PERFORM  2620-COLAPSA-TELA THRU 2620-FIM-EXIT.                    
005610                                                                          
005620* SOBRESCREVE '<...>' POR ESPACOS, CARACTER A CARACTER (LIGA AO           
005630* VER UM '<' E DESLIGA AO VER O '>' CORRESPONDENTE).                      
005640 2610-TIRA-TAGS-HTML SECTION.                                             
005650        MOVE     1   TO WS-POS-ENT.                                       
005660        MOVE     "N" TO WS-ULT-ERA-ESPACO.                                
005670        PERFORM  2611-TESTA-TAG THRU 2611-FIM-EXIT                        
005680                UNTIL WS-POS-ENT GREATER THAN 60.                         
005690                                                                          
005700*DETECTA O INICIO DE UMA TAG ("<") E ENTRA NO MODO DENTRO-DA-TAG;         
005710*ENQUANTO ISSO, SEGUE APAGANDO CARACTER A CARACTER.                       
005720 2611-TESTA-TAG SECTION.                                                  
005730        IF WS-ULT-ERA-ESPACO EQUAL "S"                                    
005740            PERFORM 2612-DENTRO-DA-TAG                                    
005750        ELSE                                                              
005760            IF WS-SVC-TELA(WS-POS-ENT:1) EQUAL "<"                        
005770                MOVE "S"   TO WS-ULT-ERA-ESPACO                           
005780                MOVE SPACE TO WS-SVC-TELA(WS-POS-ENT:1).                  
005790        ADD      1 TO WS-POS-ENT.                                         
005800                                                                          
005810* APAGA O CARACTER; SE FOR O '>' DE FECHAMENTO, SAI DO MODO TAG.          
005820 2612-DENTRO-DA-TAG SECTION.                                              
005830        IF WS-SVC-TELA(WS-POS-ENT:1) EQUAL ">"                            
005840            MOVE "N" TO WS-ULT-ERA-ESPACO.                                
005850        MOVE     SPACE TO WS-SVC-TELA(WS-POS-ENT:1).                      
005860 2611-FIM-EXIT.                                                           
005870        EXIT.                                                             
005880                                                                          
005890* COLAPSA OS ESPACOS DE WS-SVC-TELA (MESMO ESQUEMA DO 2540).              
005900 2620-COLAPSA-TELA SECTION.                                               
005910        MOVE     WS-SVC-TELA TO WS-SRCH-CAMPO.                            
005920        MOVE     SPACES TO WS-SVC-TELA.                                   
005930        MOVE     ZERO   TO WS-POS-SAI.                                    
005940        MOVE     1      TO WS-POS-ENT.                                    
005950        MOVE     "S"    TO WS-ULT-ERA-ESPACO.                             
005960        PERFORM  2621-COPIA-CARACTER THRU 2621-FIM-EXIT                   
005970                UNTIL WS-POS-ENT GREATER THAN 60.                         
005980                                                                          
005990*MESMA LOGICA DO 2541, AGORA SOBRE WS-SVC-TELA (NOME PARA TELA,           
006000*JA SEM AS TAGS HTML).                                                    
006010 2621-COPIA-CARACTER SECTION.                                             
006020        IF WS-SRCH-CAMPO(WS-POS-ENT:1) EQUAL SPACE AND                    
006030           WS-ULT-ERA-ESPACO EQUAL "S"                                    
006040            GO TO 2621-AVANCA.                                            
006050        IF WS-SRCH-CAMPO(WS-POS-ENT:1) EQUAL SPACE                        
006060            MOVE "S" TO WS-ULT-ERA-ESPACO                                 
006070        ELSE                                                              
006080            MOVE "N" TO WS-ULT-ERA-ESPACO.                                
006090        ADD      1 TO WS-POS-SAI.                                         
006100        MOVE     WS-SRCH-CAMPO(WS-POS-ENT:1)                              
006110                 TO WS-SVC-TELA(WS-POS-SAI:1).                            
006120 2621-AVANCA.                                                             
006130        ADD      1 TO WS-POS-ENT.                                         
006140 2621-FIM-EXIT.                                                           
006150        EXIT.                                                             
006160*==================================================================       
006170* AGRUPAMENTO DOS SHARINGS POR CHAVE (DATA+VEICULO+MOTORISTA+             
006180* TELEFONE DO MOTORISTA+PLACA+SERVICO) E JANELA DE 45 MINUTOS.            
006190* QUEM NAO FOR SHARING VIRA UNIDADE INDIVIDUAL NA HORA.                   
006200*==================================================================       
006210 2000-AGRUPA-SHARING SECTION.                                             
006220        MOVE     ZERO TO WS-CLUSTER-SEQ.                                  
006230        SET      TB-IX TO 1.                                              
006240        PERFORM  2050-PROCESSA-ENTRADA UNTIL TB-IX GREATER THAN           
006250                TB-COUNT.                                                 
006260                                                                          
006270*SE A ENTRADA AINDA NAO TEM CLUSTER, CLASSIFICA: SHARING VAI PARA         
006280*O AGRUPAMENTO POR CHAVE/JANELA; QUALQUER OUTRO TIPO DE SERVICO           
006290*JA NASCE COMO UNIDADE INDIVIDUAL, CLUSTER PROPRIO.                       
006300 2050-PROCESSA-ENTRADA SECTION.                                           
006310*ENTRADA JA CLASSIFICADA (CLUSTER NAO-ZERO) FOI PEGA QUANDO O             
006320*SHARING DE OUTRA LINHA A ENGLOBOU - PULA DIRETO.                         
006330        IF TB-CLUSTER-NO(TB-IX) NOT EQUAL ZERO                            
006340            GO TO 2050-AVANCA.                                            
006350*MAIUSCULIZA SO PARA O TESTE - O CAMPO ORIGINAL NAO E ALTERADO.
006360        MOVE     TB-SERVICE-TYPE(TB-IX) TO WS-SVC-UP.                     
006370        INSPECT  WS-SVC-UP CONVERTING                                     
006380                "abcdefghijklmnopqrstuvwxyz" TO                           
006390                "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                             
006400        IF WS-SVC-UP EQUAL "SHARING"                                      
006410            PERFORM 2100-MONTA-CLUSTER                                    
006420        ELSE                                                              
006430*NAO E SHARING: ABRE CLUSTER PROPRIO, DE TAMANHO 1, COM ESTA
006440*MESMA LINHA COMO CABECA.
006450            ADD     1 TO WS-CLUSTER-SEQ                                   
006460            MOVE    WS-CLUSTER-SEQ TO TB-CLUSTER-NO(TB-IX)                
006470            MOVE    "I" TO TB-UNIT-TYPE(TB-IX)                            
006480            MOVE    "S" TO TB-UNIT-HEAD(TB-IX).                           
006490 2050-AVANCA.                                                             
006500        SET      TB-IX UP BY 1.                                           
006510                                                                          
006520*--- MONTA O SUBCONJUNTO DE MESMA CHAVE E CLUSTERIZA POR HORARIO -        
006530 2100-MONTA-CLUSTER SECTION.                                              
006540*O PRIMEIRO MEMBRO DO SUBCONJUNTO E SEMPRE A PROPRIA ENTRADA              
006550*CORRENTE (TB-IX); O RESTO E ACHADO PELO 2110.                            
006560        MOVE     ZERO TO WS-GRUPO-COUNT.                                  
006570        SET      WS-GRUPO-IX TO 1.                                        
006580        ADD      1 TO WS-GRUPO-COUNT.                                     
006590        MOVE     TB-IX TO WS-GRUPO-POS(WS-GRUPO-COUNT).                   
006600*VARRE DAQUI EM DIANTE NA TABELA (WS-GRUPO-IX2 COMECA NA LINHA
006610*SEGUINTE A TB-IX) PROCURANDO OUTRAS LINHAS DA MESMA CHAVE.
006620        SET      WS-GRUPO-IX2 TO TB-IX.                                   
006630        SET      WS-GRUPO-IX2 UP BY 1.                                    
006640        PERFORM  2110-PROCURA-MESMA-CHAVE UNTIL WS-GRUPO-IX2              
006650                GREATER THAN TB-COUNT.                                    
006660*SUBCONJUNTO COMPLETO - ORDENA POR HORARIO E APLICA A JANELA.
006670        PERFORM  2120-ORDENA-POR-HORARIO.                                 
006680        PERFORM  2150-JANELA-TEMPO.                                       
006690                                                                          
006700* PROCURA, NO RESTO DA TABELA, TODA ENTRADA AINDA NAO PROCESSADA          
006710* COM A MESMA CHAVE DE SHARING DA ENTRADA CORRENTE (TB-IX).               
006720 2110-PROCURA-MESMA-CHAVE SECTION.                                        
006730        IF TB-CLUSTER-NO(WS-GRUPO-IX2) EQUAL ZERO AND                     
006740           TB-CHAVE-SVC(WS-GRUPO-IX2) EQUAL TB-CHAVE-SVC(TB-IX)           
006750            ADD  1 TO WS-GRUPO-COUNT                                      
006760            MOVE WS-GRUPO-IX2 TO WS-GRUPO-POS(WS-GRUPO-COUNT).            
006770        SET      WS-GRUPO-IX2 UP BY 1.                                    
006780*--- ORDENA O SUBCONJUNTO POR HORARIO (SELECAO, TABELA PEQUENA) -         
006790* DESEMPATE PELO NUMERO DE SEQUENCIA ORIGINAL QUANDO O HORARIO            
006800* FOR IGUAL (MESMA REGRA DA SORT DO VTRK01).                              
006810 2120-ORDENA-POR-HORARIO SECTION.                                         
006820*GRUPO DE 1 SO ELEMENTO JA ESTA ORDENADO - NAO PRECISA VARRER.            
006830        IF WS-GRUPO-COUNT LESS THAN 2                                     
006840            GO TO 2120-FIM-EXIT.                                          
006850        SET      WS-GRUPO-IX TO 1.                                        
006860        PERFORM  2121-PASSO-SELECAO THRU 2121-FIM-EXIT                    
006870                UNTIL WS-GRUPO-IX NOT LESS THAN WS-GRUPO-COUNT.           
006880 2120-FIM-EXIT.                                                           
006890        EXIT.                                                             
006900                                                                          
006910*UM PASSO DA ORDENACAO POR SELECAO: ACHA O MENOR HORARIO DO               
006920*RESTANTE E TROCA PARA A POSICAO CORRENTE.                                
006930 2121-PASSO-SELECAO SECTION.                                              
006940*SELECAO SIMPLES: FIXA O MENOR PROVISORIO NA POSICAO CORRENTE E           
006950*VAI TROCANDO SE ACHAR ALGO MENOR MAIS ADIANTE NO SUBCONJUNTO.            
006960        MOVE     WS-GRUPO-IX  TO WS-GRUPO-MENOR.                          
006970        SET      WS-GRUPO-IX2 TO WS-GRUPO-IX.                             
006980        SET      WS-GRUPO-IX2 UP BY 1.                                    
006990        PERFORM  2122-COMPARA-MENOR THRU 2122-FIM-EXIT                    
007000                UNTIL WS-GRUPO-IX2 GREATER THAN WS-GRUPO-COUNT.           
007010        IF WS-GRUPO-MENOR NOT EQUAL WS-GRUPO-IX                           
007020            PERFORM 2123-TROCA-POSICOES.                                  
007030        SET      WS-GRUPO-IX UP BY 1.                                     
007040 2121-FIM-EXIT.                                                           
007050        EXIT.                                                             
007060                                                                          
007070*COMPARA O CANDIDATO ATUAL CONTRA O MENOR JA ENCONTRADO NESTE             
007080*PASSO (HORARIO; EM CASO DE EMPATE, NUMERO DE SEQUENCIA).                 
007090 2122-COMPARA-MENOR SECTION.                                              
007100*DESEMPATE PELO NUMERO DE SEQUENCIA ORIGINAL QUANDO O HORARIO E           
007110*IGUAL - MANTEM A ORDEM DE CHEGADA DO LOTE NESSE CASO.                    
007120        MOVE     WS-GRUPO-POS(WS-GRUPO-IX2)   TO WS-POS-A.                
007130        MOVE     WS-GRUPO-POS(WS-GRUPO-MENOR) TO WS-POS-B.                
007140*WS-POS-A E O CANDIDATO DESTA VOLTA DO LACO; WS-POS-B E O MENOR
007150*PROVISORIO ESCOLHIDO ATE AGORA NESTE PASSO.
007160        IF TB-PICKUP-MINUTOS(WS-POS-A) LESS THAN                          
007170           TB-PICKUP-MINUTOS(WS-POS-B)                                    
007180            MOVE WS-GRUPO-IX2 TO WS-GRUPO-MENOR                           
007190        ELSE                                                              
007200            IF TB-PICKUP-MINUTOS(WS-POS-A) EQUAL                          
007210               TB-PICKUP-MINUTOS(WS-POS-B) AND                            
007220               TB-SEQ-NO(WS-POS-A) LESS THAN TB-SEQ-NO(WS-POS-B)          
007230                MOVE WS-GRUPO-IX2 TO WS-GRUPO-MENOR.                      
007240        SET      WS-GRUPO-IX2 UP BY 1.                                    
007250 2122-FIM-EXIT.                                                           
007260        EXIT.                                                             
007270                                                                          
007280*TROCA DUAS POSICOES DO VETOR DE PONTEIROS WS-GRUPO-POS (NAO A            
007290*TABELA EM SI - SO A ORDEM DE VARREDURA).                                 
007300 2123-TROCA-POSICOES SECTION.                                             
007310        MOVE     WS-GRUPO-POS(WS-GRUPO-IX)    TO WS-GRUPO-TROCA.          
007320*WS-GRUPO-TROCA E SO UM TEMPORARIO DA TROCA DE TRES MOVES -
007330*NAO REPRESENTA NENHUM DADO DE NEGOCIO.
007340        MOVE     WS-GRUPO-POS(WS-GRUPO-MENOR) TO                          
007350                WS-GRUPO-POS(WS-GRUPO-IX).                                
007360        MOVE     WS-GRUPO-TROCA TO WS-GRUPO-POS(WS-GRUPO-MENOR).          
007370                                                                          
007380*--- JANELA DE 45 MINUTOS SOBRE O SUBCONJUNTO JA EM ORDEM DE ---          
007390* HORARIO.  SOLICITACAO 1301: NAO BASTA COMPARAR CADA ENTRADA             
007400* COM O PRIMEIRO MEMBRO DO CLUSTER - 10:30, 11:00 E 11:30 TEM             
007410* QUE CAIR NO MESMO CARTAO, MESMO QUE A PRIMEIRA PARA A ULTIMA            
007420* PASSE DE 45 MINUTOS, POIS CADA UMA ESTA A 30 MIN DA VIZINHA.            
007430* A BASE AGORA ACOMPANHA O ULTIMO MEMBRO JA ADMITIDO NO CLUSTER           
007440* (NAO O PRIMEIRO) - COMO O SUBCONJUNTO ESTA EM ORDEM CRESCENTE           
007450* DE HORARIO, O ULTIMO ADMITIDO E' SEMPRE O MAIS PROXIMO DO               
007460* CANDIDATO SEGUINTE.                                                     
007470 2150-JANELA-TEMPO SECTION.                                               
007480*O SUBCONJUNTO JA SAI ORDENADO DO 2120; ESTE LACO SO CAMINHA              
007490*PARA A FRENTE TESTANDO CADA PROXIMO CONTRA A BASE CORRENTE.              
007500        MOVE     1 TO WS-CLUSTER-INI.                                     
007510        MOVE     WS-GRUPO-POS(1) TO WS-POS-A.                             
007520        MOVE     TB-PICKUP-MINUTOS(WS-POS-A) TO WS-CLUSTER-BASE-MIN.      
007530        SET      WS-GRUPO-IX TO 2.                                        
007540        PERFORM  2151-TESTA-JANELA THRU 2151-FIM-EXIT                     
007550                UNTIL WS-GRUPO-IX GREATER THAN WS-GRUPO-COUNT.            
007560        MOVE     WS-GRUPO-COUNT TO WS-CLUSTER-FIM.                        
007570        PERFORM  2200-FECHA-CLUSTER.                                      
007580                                                                          
007590 2151-TESTA-JANELA SECTION.                                               
007600        MOVE     WS-GRUPO-POS(WS-GRUPO-IX) TO WS-POS-A.                   
007610        COMPUTE  WS-DELTA-MIN = TB-PICKUP-MINUTOS(WS-POS-A) -             
007620                WS-CLUSTER-BASE-MIN.                                      
007630        IF WS-DELTA-MIN GREATER THAN 45                                   
007640            COMPUTE WS-CLUSTER-FIM = WS-GRUPO-IX - 1                      
007650            PERFORM 2200-FECHA-CLUSTER                                    
007660            MOVE    WS-GRUPO-IX TO WS-CLUSTER-INI.                        
007670* SOLICITACAO 1301: A BASE ANDA JUNTO COM O CANDIDATO QUE ACABOU          
007680* DE SER TESTADO, ABRA OU NAO CLUSTER NOVO - ELE PASSA A SER O            
007690* MEMBRO MAIS RECENTE DO CLUSTER ABERTO (NOVO OU O MESMO).                
007700            MOVE    TB-PICKUP-MINUTOS(WS-POS-A) TO                        
007710                    WS-CLUSTER-BASE-MIN.                                  
007720        SET      WS-GRUPO-IX UP BY 1.                                     
007730 2151-FIM-EXIT.                                                           
007740        EXIT.                                                             
007750                                                                          
007760* FECHA O CLUSTER ATUAL (WS-CLUSTER-INI ATE WS-CLUSTER-FIM DENTRO         
007770* DE WS-GRUPO-POS): NUMERO DE CLUSTER NOVO, TIPO S/I CONFORME O           
007780* TAMANHO E CABECA DE UNIDADE NO PRIMEIRO MEMBRO.                         
007790 2200-FECHA-CLUSTER SECTION.                                              
007800        COMPUTE  WS-CLUSTER-TAM = WS-CLUSTER-FIM - WS-CLUSTER-INI         
007810                + 1.                                                      
007820*TAMANHO DO CLUSTER JA CALCULADO ANTES DE MARCAR OS MEMBROS -
007830*O 2210 PRECISA DELE PARA DECIDIR "I" (1) OU "S" (2 OU MAIS).
007840        ADD      1 TO WS-CLUSTER-SEQ.                                     
007850        SET      WS-GRUPO-IX TO WS-CLUSTER-INI.                           
007860        PERFORM  2210-MARCA-UNIDADE                                       
007870                UNTIL WS-GRUPO-IX GREATER THAN WS-CLUSTER-FIM.            
007880                                                                          
007890*GRAVA NA TABELA O NUMERO DO CLUSTER FECHADO, SE E UNIDADE                
007900*INDIVIDUAL OU COMPARTILHADA (TAMANHO 1 X MAIOR) E QUAL MEMBRO            
007910*E A CABECA (O PRIMEIRO DO SUBCONJUNTO JA ORDENADO).                      
007920 2210-MARCA-UNIDADE SECTION.                                              
007930        MOVE     WS-GRUPO-POS(WS-GRUPO-IX) TO WS-POS-A.                   
007940        MOVE     WS-CLUSTER-SEQ TO TB-CLUSTER-NO(WS-POS-A).               
007950*TODO MEMBRO GANHA O MESMO NUMERO DE CLUSTER - O TIPO (I/S)
007960*E A CABECA SAO GRAVADOS A SEGUIR.
007970        IF WS-CLUSTER-TAM GREATER THAN 1                                  
007980            MOVE "S" TO TB-UNIT-TYPE(WS-POS-A)                            
007990        ELSE                                                              
008000            MOVE "I" TO TB-UNIT-TYPE(WS-POS-A).                           
008010        IF WS-GRUPO-IX EQUAL WS-CLUSTER-INI                               
008020            MOVE "S" TO TB-UNIT-HEAD(WS-POS-A)                            
008030        ELSE                                                              
008040            MOVE "N" TO TB-UNIT-HEAD(WS-POS-A).                           
008050        SET      WS-GRUPO-IX UP BY 1.                                     
008060*==================================================================       
008070* EMISSAO DOS CARTOES DE DESPACHO, UMA UNIDADE POR VEZ, NA ORDEM          
008080* EM QUE A TABELA JA ESTA (DATA/HORARIO/SEQUENCIA - SOLICITACAO           
008090* 0890 ACEITA ESTA ORDEM COMO EQUIVALENTE A ORDENAR PELO MENOR            
008100* NUMERO DE SEQUENCIA ORIGINAL DE CADA UNIDADE).                          
008110*==================================================================
008120 3000-EMITE-CARTOES SECTION.
008130        OPEN     OUTPUT ARQ-CARDS.
008140        MOVE     "N" TO WS-JA-EMITIU-CARTAO.
008150        SET      TB-IX TO 1.
008160        PERFORM  3010-VERIFICA-UNIDADE UNTIL TB-IX GREATER THAN
008170                TB-COUNT.
008180        CLOSE    ARQ-CARDS.
008190
008200*--- SOLICITACAO 1301: UMA LINHA EM BRANCO ENTRE CARTOES ------
008210* (NAO ANTES DO PRIMEIRO, NAO DEPOIS DO ULTIMO) - O CARTAO EM SI
008220* JA TERMINA NO DIVISOR DE "=", A SEPARACAO E SO ENTRE UM CARTAO
008230* E O PROXIMO.  SE A LINHA NAO FOR CABECA DE UNIDADE, PULA DIRETO
008240* PARA O AVANCO DO INDICE.
008250 3010-VERIFICA-UNIDADE SECTION.
008260        IF TB-UNIT-HEAD(TB-IX) NOT EQUAL "S"
008270            GO TO 3010-AVANCA.
008280*SO A LINHA CABECA DA UNIDADE DISPARA A EMISSAO DO CARTAO - OS
008290*DEMAIS MEMBROS DE UM SHARING JA SAEM DENTRO DO PROPRIO CARTAO.
008300        IF WS-JA-EMITIU-CARTAO EQUAL "S"
008310            PERFORM 3910-ESCREVE-BRANCO.
008320        IF TB-UNIT-TYPE(TB-IX) EQUAL "I"
008330            PERFORM 3100-CARTAO-INDIVIDUAL
008340        ELSE
008350            PERFORM 3200-CARTAO-COMPARTILHADO.
008360        MOVE     "S" TO WS-JA-EMITIU-CARTAO.
008370 3010-AVANCA.
008380        SET      TB-IX UP BY 1.
008390                                                                          
008400*--- CARTAO INDIVIDUAL (UMA RESERVA, UM PASSAGEIRO) --------------        
008410 3100-CARTAO-INDIVIDUAL SECTION.                                          
008420*UNIDADE INDIVIDUAL: O UNICO PASSAGEIRO E A PROPRIA CABECA -              
008430*WS-POS-A E WS-HEAD-POS APONTAM PARA A MESMA LINHA DA TABELA.             
008440        MOVE     TB-IX TO WS-POS-A.                                       
008450        MOVE     TB-IX TO WS-HEAD-POS.                                    
008460        MOVE     1    TO WS-MEMBRO-NUM.                                   
008470        PERFORM  3355-PREPARA-SVCNOME.                                    
008480        PERFORM  3300-LINHA-CABECALHO.                                    
008490*CORPO DO CARTAO, UMA PARAGRAFO POR LINHA, NA ORDEM FIXA DO
008500*LEIAUTE DO PAINEL DE DESPACHO.
008510        PERFORM  3310-LINHA-DATA THRU 3310-FIM-EXIT.                      
008520        PERFORM  3320-LINHA-NOME-PAX THRU 3320-FIM-EXIT.                  
008530        PERFORM  3330-LINHA-WHATSAPP THRU 3330-FIM-EXIT.                  
008540        PERFORM  3340-LINHA-ALTERNATE THRU 3340-FIM-EXIT.                 
008550        PERFORM  3350-LINHA-FROM THRU 3350-FIM-EXIT.                      
008560        PERFORM  3360-LINHA-TO THRU 3360-FIM-EXIT.                        
008570        PERFORM  3370-LINHA-SVCNOME THRU 3370-FIM-EXIT.                   
008580        PERFORM  3380-LINHA-PICKUP THRU 3380-FIM-EXIT.                    
008590        PERFORM  3390-LINHA-VOO THRU 3390-FIM-EXIT.                       
008600        PERFORM  3910-ESCREVE-BRANCO.                                     
008610*RODAPE COMUM (VEICULO/MOTORISTA) E DIVISORIA DE FECHAMENTO.
008620        PERFORM  3400-BLOCO-COMUM.                                        
008630        PERFORM  3910-ESCREVE-BRANCO.                                     
008640        PERFORM  3410-LINHA-DIVISORIA.                                    
008650        ADD      1 TO WS-TOT-CARTOES.                                     
008660        ADD      1 TO WS-TOT-PASSAGEIROS.                                 
008670        ADD      1 TO WS-TOT-INDIVIDUAL.                                  
008680                                                                          
008690*--- CARTAO COMPARTILHADO (UM POR PASSAGEIRO, RODAPE COMUM) ------        
008700 3200-CARTAO-COMPARTILHADO SECTION.                                       
008710*UNIDADE COMPARTILHADA: PRECISA SABER ONDE O GRUPO TERMINA NA             
008720*TABELA (3210) PARA O 3220 SABER QUANDO PARAR DE REPETIR BRANCO.          
008730        MOVE     TB-CLUSTER-NO(TB-IX) TO WS-CLUSTER-ALVO.                 
008740*TB-IX AINDA E A LINHA CABECA (3010 SO CHAMA ESTA SECAO QUANDO
008750*TB-UNIT-HEAD E "S") - SERVE DE REFERENCIA PARA O RODAPE COMUM.
008760        MOVE     TB-IX TO WS-HEAD-POS.                                    
008770        PERFORM  3210-ACHA-ULTIMO-MEMBRO.                                 
008780        MOVE     ZERO TO WS-MEMBRO-NUM.                                   
008790        SET      WS-CLU-SCAN TO 1.                                        
008800        PERFORM  3220-PASSAGEIRO THRU 3220-FIM-EXIT                       
008810                UNTIL WS-CLU-SCAN GREATER THAN TB-COUNT.                  
008820        PERFORM  3910-ESCREVE-BRANCO.                                     
008830        PERFORM  3400-BLOCO-COMUM.                                        
008840        PERFORM  3910-ESCREVE-BRANCO.                                     
008850        PERFORM  3410-LINHA-DIVISORIA.                                    
008860        ADD      1 TO WS-TOT-CARTOES.                                     
008870        ADD      1 TO WS-TOT-COMPARTILHADO.                               
008880                                                                          
008890*VARRE A TABELA TODA (NAO SO O SUBCONJUNTO) PROCURANDO A ULTIMA           
008900*POSICAO COM O CLUSTER ALVO - USADO PARA SABER ONDE PARA O                
008910*RODIZIO DE PASSAGEIROS DO CARTAO COMPARTILHADO.                          
008920 3210-ACHA-ULTIMO-MEMBRO SECTION.                                         
008930        SET      WS-CLU-SCAN TO 1.                                        
008940*VARREDURA CRESCENTE DA TABELA TODA - NAO HA COMO SABER DE
008950*ANTEMAO ONDE FICAM OS OUTROS MEMBROS DO MESMO CLUSTER.
008960        PERFORM  3211-TESTA-MEMBRO UNTIL WS-CLU-SCAN GREATER              
008970                THAN TB-COUNT.                                            
008980                                                                          
008990*SE A POSICAO CORRENTE PERTENCE AO CLUSTER ALVO, FICA COMO O              
009000*"ULTIMO" PROVISORIO (A VARREDURA E' SEMPRE CRESCENTE).                   
009010 3211-TESTA-MEMBRO SECTION.                                               
009020        IF TB-CLUSTER-NO(WS-CLU-SCAN) EQUAL WS-CLUSTER-ALVO               
009030            MOVE WS-CLU-SCAN TO WS-ULTIMO-POS.                            
009040        SET      WS-CLU-SCAN UP BY 1.                                     
009050                                                                          
009060* PASSAGEIRO A PASSAGEIRO, NA ORDEM EM QUE JA ESTAO NA TABELA (A          
009070* MESMA ORDEM CRESCENTE DE HORARIO USADA PARA MONTAR O CLUSTER).          
009080 3220-PASSAGEIRO SECTION.                                                 
009090*PULA TODA LINHA DA TABELA QUE NAO FOR DESTE CLUSTER (A TABELA            
009100*TEM OUTROS GRUPOS/UNIDADES MISTURADOS, NAO SO ESTE).                     
009110        IF TB-CLUSTER-NO(WS-CLU-SCAN) NOT EQUAL WS-CLUSTER-ALVO           
009120            GO TO 3220-AVANCA.                                            
009130*ACHOU UM MEMBRO DO GRUPO - CONTA MAIS UM PASSAGEIRO E APONTA
009140*WS-POS-A PARA ELE ANTES DE MONTAR AS LINHAS DO CARTAO.
009150        ADD      1 TO WS-MEMBRO-NUM.                                      
009160        MOVE     WS-CLU-SCAN TO WS-POS-A.                                 
009170        PERFORM  3355-PREPARA-SVCNOME.                                    
009180        PERFORM  3300-LINHA-CABECALHO.                                    
009190*MESMO BLOCO DE LINHAS DO CARTAO INDIVIDUAL (3100), REPETIDO PARA
009200*CADA PASSAGEIRO DO GRUPO - SO O RODAPE (3400) E UNICO POR CARTAO.
009210        PERFORM  3310-LINHA-DATA THRU 3310-FIM-EXIT.                      
009220        PERFORM  3320-LINHA-NOME-PAX THRU 3320-FIM-EXIT.                  
009230        PERFORM  3330-LINHA-WHATSAPP THRU 3330-FIM-EXIT.                  
009240        PERFORM  3340-LINHA-ALTERNATE THRU 3340-FIM-EXIT.                 
009250        PERFORM  3350-LINHA-FROM THRU 3350-FIM-EXIT.                      
009260        PERFORM  3360-LINHA-TO THRU 3360-FIM-EXIT.                        
009270        PERFORM  3370-LINHA-SVCNOME THRU 3370-FIM-EXIT.                   
009280        PERFORM  3380-LINHA-PICKUP THRU 3380-FIM-EXIT.                    
009290        PERFORM  3390-LINHA-VOO THRU 3390-FIM-EXIT.                       
009300        ADD      1 TO WS-TOT-PASSAGEIROS.                                 
009310        IF WS-CLU-SCAN NOT EQUAL WS-ULTIMO-POS                            
009320            PERFORM 3910-ESCREVE-BRANCO.                                  
009330 3220-AVANCA.                                                             
009340        SET      WS-CLU-SCAN UP BY 1.                                     
009350 3220-FIM-EXIT.                                                           
009360        EXIT.                                                             
009370*--- FORMATADOR DO PAX (A, A+C, A+I OU A+C+I), SEM ZERO/ESPACO ---        
009380 3150-FORMATA-PAX SECTION.                                                
009390        MOVE     TB-ADULT(WS-POS-A)  TO WS-PAX-ENTRADA.                   
009400*ADULTO PRIMEIRO (SEMPRE APARECE), CRIANCA E BEBE SO ENTRAM NO            
009410*TEXTO QUANDO MAIORES QUE ZERO.                                           
009420        PERFORM  3151-CONVERTE-PAX-DISP.                                  
009430        MOVE     WS-PAX-SAIDA-STR TO WS-PAX-A-STR.                        
009440        MOVE     TB-CHILD(WS-POS-A)  TO WS-PAX-ENTRADA.                   
009450        PERFORM  3151-CONVERTE-PAX-DISP.                                  
009460        MOVE     WS-PAX-SAIDA-STR TO WS-PAX-C-STR.                        
009470        MOVE     TB-INFANT(WS-POS-A) TO WS-PAX-ENTRADA.                   
009480        PERFORM  3151-CONVERTE-PAX-DISP.                                  
009490        MOVE     WS-PAX-SAIDA-STR TO WS-PAX-I-STR.                        
009500        MOVE     SPACES TO WS-PAX-STR.
009510*TEM CRIANCA E BEBE: A+C+I PAX.
009520        IF TB-CHILD(WS-POS-A) GREATER THAN ZERO AND
009530           TB-INFANT(WS-POS-A) GREATER THAN ZERO
009540            STRING WS-PAX-A-STR DELIMITED BY SPACE
009550                   "+"         DELIMITED BY SIZE
009560                   WS-PAX-C-STR DELIMITED BY SPACE
009570                   "+"         DELIMITED BY SIZE
009580                   WS-PAX-I-STR DELIMITED BY SPACE
009590                   " PAX"      DELIMITED BY SIZE
009600                   INTO WS-PAX-STR
009610        ELSE
009620*SO CRIANCA, SEM BEBE: A+C PAX.
009630            IF TB-CHILD(WS-POS-A) GREATER THAN ZERO
009640                STRING WS-PAX-A-STR DELIMITED BY SPACE
009650                       "+"         DELIMITED BY SIZE
009660                       WS-PAX-C-STR DELIMITED BY SPACE
009670                       " PAX"      DELIMITED BY SIZE
009680                       INTO WS-PAX-STR
009690            ELSE
009700*SO BEBE, SEM CRIANCA: A+I PAX.
009710                IF TB-INFANT(WS-POS-A) GREATER THAN ZERO
009720                    STRING WS-PAX-A-STR DELIMITED BY SPACE
009730                           "+"         DELIMITED BY SIZE
009740                           WS-PAX-I-STR DELIMITED BY SPACE
009750                           " PAX"      DELIMITED BY SIZE
009760                           INTO WS-PAX-STR
009770*NEM CRIANCA NEM BEBE: SO A PAX.
009780                    ELSE
009790                        STRING WS-PAX-A-STR DELIMITED BY SPACE
009800                               " PAX"      DELIMITED BY SIZE
009810                               INTO WS-PAX-STR.
009820                                                                          
009830* CONVERTE 0-99 PARA TEXTO SEM ZERO/ESPACO A ESQUERDA (1 OU 2             
009840* CARACTERES, ALINHADO A ESQUERDA EM WS-PAX-SAIDA-STR).                   
009850 3151-CONVERTE-PAX-DISP SECTION.                                          
009860        MOVE     SPACES TO WS-PAX-SAIDA-STR.                              
009870        IF WS-PAX-ENTRADA LESS THAN 10                                    
009880            MOVE WS-PAX-ENTRADA TO WS-PAX-UNI                             
009890            MOVE WS-PAX-UNI     TO WS-PAX-SAIDA-STR(1:1)                  
009900        ELSE                                                              
009910            MOVE WS-PAX-ENTRADA TO WS-PAX-SAIDA-STR.                      
009920                                                                          
009930*==================================================================       
009940* LINHAS INDIVIDUAIS DO CARTAO.  TODAS OPERAM SOBRE WS-POS-A (A           
009950* RESERVA/PASSAGEIRO CORRENTE); AS QUE TEM DADO COMUM DE GRUPO            
009960* (TO, SERVICE NAME, PICKUP DO 1O. PASSAGEIRO) OLHAM TAMBEM               
009970* WS-HEAD-POS (CABECA DA UNIDADE - RESERVA QUE MANDA NO GRUPO).           
009980*==================================================================       
009990 3300-LINHA-CABECALHO SECTION.                                            
010000        MOVE     SPACES TO WS-CARTAO-LINHA.                               
010010*CABECALHO DO CARTAO: PREFIXO + PNR + LEG ID - UNICA LINHA QUE            
010020*SAI SEMPRE, MESMO SEM NENHUM OUTRO DADO PREENCHIDO.                      
010030        STRING   WS-LIN-CABECALHO    DELIMITED BY SIZE                    
010040                TB-PNR(WS-POS-A)     DELIMITED BY SPACE                   
010050                " "                 DELIMITED BY SIZE                     
010060                TB-LEG-ID(WS-POS-A)  DELIMITED BY SPACE                   
010070                INTO WS-CARTAO-LINHA.                                     
010080        PERFORM  3900-ESCREVE-LINHA.                                      
010090                                                                          
010100* DATA DE SERVICO - SO NO PRIMEIRO PASSAGEIRO DO CARTAO.                  
010110 3310-LINHA-DATA SECTION.                                                 
010120        IF WS-MEMBRO-NUM NOT EQUAL 1                                      
010130            GO TO 3310-FIM-EXIT.                                          
010140        IF TB-SERVICE-DATE-FMT(WS-POS-A) EQUAL SPACES                     
010150            GO TO 3310-FIM-EXIT.                                          
010160        MOVE     SPACES TO WS-CARTAO-LINHA.                               
010170        MOVE     TB-SERVICE-DATE-FMT(WS-POS-A) TO                         
010180                WS-CARTAO-LINHA(1:9).                                     
010190        PERFORM  3900-ESCREVE-LINHA.                                      
010200 3310-FIM-EXIT.                                                           
010210        EXIT.                                                             
010220                                                                          
010230*LINHA DO NOME DO PASSAGEIRO - NUMERO DO PASSAGEIRO, DOIS TRACOS          
010240*E O NOME FORMATADO (3150), CORTADO NO ULTIMO CARACTER REAL.              
010250 3320-LINHA-NOME-PAX SECTION.                                             
010260        IF TB-GUEST-NAME(WS-POS-A) EQUAL SPACES                           
010270            GO TO 3320-FIM-EXIT.                                          
010280        PERFORM  3150-FORMATA-PAX.                                        
010290*WS-PAX-STR JA VEM MONTADO PELO 3150; AGORA SO PRECISA ACHAR
010300*ONDE O NOME DE VERDADE TERMINA PARA NAO IMPRIMIR O PADDING.
010310        MOVE     ZERO TO WS-SRCH-RESULT.                                  
010320        MOVE     1    TO WS-POS-ENT.                                      
010330        PERFORM  3321-ACHA-FIM-NOME THRU 3321-FIM-EXIT                    
010340                UNTIL WS-POS-ENT GREATER THAN 30.                         
010350        MOVE     SPACES TO WS-CARTAO-LINHA.                               
010360*NUMERO DO PASSAGEIRO (WS-MEMBRO-NUM) VEM NA LINHA DE CABECALHO
010370*(3300); AQUI SO O NOME (CORTADO) E O PAX, SEPARADOS POR "--".
010380        STRING   TB-GUEST-NAME(WS-POS-A)(1:WS-SRCH-RESULT)                
010390                                          DELIMITED BY SIZE               
010400                " -- "                  DELIMITED BY SIZE                 
010410                WS-PAX-STR               DELIMITED BY SIZE                
010420                INTO WS-CARTAO-LINHA.                                     
010430        PERFORM  3900-ESCREVE-LINHA.                                      
010440 3320-FIM-EXIT.                                                           
010450        EXIT.                                                             
010460                                                                          
010470* ACHA A POSICAO DO ULTIMO CARACTER NAO-BRANCO DO NOME (O CAMPO           
010480* TEM ESPACO INTERNO DE VERDADE - NAO PODE USAR DELIMITED BY              
010490* SPACE PARA TIRAR SO O BRANCO FINAL).                                    
010500 3321-ACHA-FIM-NOME SECTION.                                              
010510        IF TB-GUEST-NAME(WS-POS-A)(WS-POS-ENT:1) NOT EQUAL SPACE          
010520            MOVE WS-POS-ENT TO WS-SRCH-RESULT.                            
010530        ADD      1 TO WS-POS-ENT.                                         
010540 3321-FIM-EXIT.                                                           
010550        EXIT.                                                             
010560                                                                          
010570* WHATSAPP - IMPRIME SEMPRE QUE PREENCHIDO, SEM SUPRESSAO.                
010580 3330-LINHA-WHATSAPP SECTION.                                             
010590        IF TB-WHATSAPP-NO(WS-POS-A) EQUAL SPACES                          
010600            GO TO 3330-FIM-EXIT.                                          
010610        MOVE     SPACES TO WS-CARTAO-LINHA.                               
010620        MOVE     TB-WHATSAPP-NO(WS-POS-A) TO WS-CARTAO-LINHA(1:16).       
010630        PERFORM  3900-ESCREVE-LINHA.                                      
010640 3330-FIM-EXIT.                                                           
010650        EXIT.                                                             
010660                                                                          
010670* ALTERNATIVO - SUPRIME BRANCO E OS TRES VALORES-FANTASMA DO              
010680* CADASTRO (SOLICITACAO 0890).                                            
010690 3340-LINHA-ALTERNATE SECTION.                                            
010700        IF TB-ALTERNATE-NO(WS-POS-A) EQUAL SPACES                         
010710            GO TO 3340-FIM-EXIT.                                          
010720        IF TB-ALTERNATE-NO(WS-POS-A) EQUAL "+91 1111111111" OR            
010730           TB-ALTERNATE-NO(WS-POS-A) EQUAL "+91 999999999"  OR            
010740           TB-ALTERNATE-NO(WS-POS-A) EQUAL "+91 21"
010750*OS TRES VALORES ACIMA SAO CADASTRO-FANTASMA DO SISTEMA DE
010760*RESERVAS, NAO UM ALTERNATIVO REAL DO HOSPEDE.
010770            GO TO 3340-FIM-EXIT.
010780        MOVE     SPACES TO WS-CARTAO-LINHA.                               
010790        MOVE     TB-ALTERNATE-NO(WS-POS-A) TO WS-CARTAO-LINHA(1:16).      
010800        PERFORM  3900-ESCREVE-LINHA.                                      
010810 3340-FIM-EXIT.                                                           
010820        EXIT.                                                             
010830                                                                          
010840*LOCAL DE ORIGEM (FROM) - SO SAI SE PREENCHIDO, SEM FALLBACK.             
010850 3350-LINHA-FROM SECTION.                                                 
010860        IF TB-TRANSFER-FROM(WS-POS-A) EQUAL SPACES                        
010870            GO TO 3350-FIM-EXIT.                                          
010880        MOVE     SPACES TO WS-CARTAO-LINHA.                               
010890        STRING   WS-LIN-FROM                DELIMITED BY SIZE             
010900                TB-TRANSFER-FROM(WS-POS-A)   DELIMITED BY SIZE            
010910                INTO WS-CARTAO-LINHA.                                     
010920        PERFORM  3900-ESCREVE-LINHA.                                      
010930 3350-FIM-EXIT.                                                           
010940        EXIT.                                                             
010950                                                                          
010960* TO - SOLICITACAO 0890: SE EM BRANCO, ENTRA O NOME DE SERVICO            
010970* JA LIMPO DO GRUPO (WS-SVC-COMUM, MONTADO EM 3355).                      
010980 3360-LINHA-TO SECTION.                                                   
010990*SOLICITACAO 0890: SE A RESERVA NAO TEM "TO" PROPRIO, USA O               
011000*NOME DE SERVICO COMUM DO GRUPO (3355) COMO DESTINO.                      
011010        MOVE     TB-TRANSFER-TO(WS-POS-A) TO WS-TO-VALOR.                 
011020        IF WS-TO-VALOR EQUAL SPACES                                       
011030            MOVE WS-SVC-COMUM TO WS-TO-VALOR.                             
011040        IF WS-TO-VALOR EQUAL SPACES                                       
011050            GO TO 3360-FIM-EXIT.                                          
011060        MOVE     SPACES TO WS-CARTAO-LINHA.                               
011070*ROTULO FIXO "TO   : " MAIS O VALOR JA RESOLVIDO (PROPRIO OU
011080*HERDADO DO GRUPO) ACIMA.
011090        STRING   WS-LIN-TO   DELIMITED BY SIZE                            
011100                WS-TO-VALOR DELIMITED BY SIZE                             
011110                INTO WS-CARTAO-LINHA.                                     
011120        PERFORM  3900-ESCREVE-LINHA.                                      
011130 3360-FIM-EXIT.                                                           
011140        EXIT.                                                             
011150                                                                          
011160* SERVICE NAME - PROPRIO DO PASSAGEIRO, SENAO O COMUM DO GRUPO.           
011170 3370-LINHA-SVCNOME SECTION.                                              
011180*LINHA "SERVICE NAME": PREFERE O NOME PROPRIO DO PASSAGEIRO,              
011190*SENAO O NOME COMUM DO GRUPO (MESMA REGRA DO "TO" ACIMA).                 
011200        MOVE     WS-SVC-PROPRIO TO WS-SVC-TELA.                           
011210        IF WS-SVC-TELA EQUAL SPACES                                       
011220            MOVE WS-SVC-COMUM TO WS-SVC-TELA.                             
011230        IF WS-SVC-TELA EQUAL SPACES                                       
011240            GO TO 3370-FIM-EXIT.                                          
011250        MOVE     SPACES TO WS-CARTAO-LINHA.                               
011260*ROTULO "Service Name : " MAIS O NOME JA LIMPO (WS-SVC-TELA).
011270        STRING   WS-LIN-SVCNOME DELIMITED BY SIZE                         
011280                WS-SVC-TELA     DELIMITED BY SIZE                         
011290                INTO WS-CARTAO-LINHA.                                     
011300        PERFORM  3900-ESCREVE-LINHA.                                      
011310 3370-FIM-EXIT.                                                           
011320        EXIT.                                                             
011330                                                                          
011340* PICK UP TIME - PROPRIO; SE EM BRANCO E FOR O 1O. PASSAGEIRO,            
011350* USA O HORARIO COMUM DO GRUPO.  SUPRIME 00:00/0:00 (SOLIC 0890).         
011360 3380-LINHA-PICKUP SECTION.                                               
011370*SO O 1O. PASSAGEIRO HERDA O HORARIO COMUM SE O PROPRIO VIER EM           
011380*BRANCO; OS DEMAIS FICAM SEM LINHA DE HORARIO NESSE CASO.                 
011390        MOVE     TB-PICKUP-TIME(WS-POS-A) TO WS-PICKUP-VALOR.             
011400        IF WS-PICKUP-VALOR EQUAL SPACES AND WS-MEMBRO-NUM EQUAL 1         
011410            MOVE TB-PICKUP-TIME(WS-HEAD-POS) TO WS-PICKUP-VALOR.          
011420        IF WS-PICKUP-VALOR EQUAL SPACES    OR                             
011430           WS-PICKUP-VALOR EQUAL "00:00"  OR                              
011440           WS-PICKUP-VALOR EQUAL "0:00"                                   
011450            GO TO 3380-FIM-EXIT.                                          
011460        MOVE     SPACES TO WS-CARTAO-LINHA.                               
011470*ROTULO "PICK UP TIME " MAIS O HORARIO HH:MM JA RESOLVIDO ACIMA.
011480        STRING   WS-LIN-PICKUP    DELIMITED BY SIZE                       
011490                WS-PICKUP-VALOR   DELIMITED BY SIZE                       
011500                INTO WS-CARTAO-LINHA.                                     
011510        PERFORM  3900-ESCREVE-LINHA.                                      
011520 3380-FIM-EXIT.                                                           
011530        EXIT.                                                             
011540                                                                          
011550*NUMERO DO VOO - SO SAI SE PREENCHIDO, SEM FALLBACK.                      
011560 3390-LINHA-VOO SECTION.                                                  
011570        IF TB-FLIGHT-NO(WS-POS-A) EQUAL SPACES                            
011580            GO TO 3390-FIM-EXIT.                                          
011590        MOVE     SPACES TO WS-CARTAO-LINHA.                               
011600*ROTULO "FLIGHT NUMBER : " MAIS O CAMPO TAL COMO CHEGOU DO
011610*NORMBOOK (SEM LIMPEZA NESTE MODULO).
011620        STRING   WS-LIN-VOO              DELIMITED BY SIZE                
011630                TB-FLIGHT-NO(WS-POS-A)    DELIMITED BY SIZE               
011640                INTO WS-CARTAO-LINHA.                                     
011650        PERFORM  3900-ESCREVE-LINHA.                                      
011660 3390-FIM-EXIT.                                                           
011670        EXIT.                                                             
011680                                                                          
011690* PREPARA O NOME DE SERVICO LIMPO PARA TELA - DO PROPRIO                  
011700* PASSAGEIRO (WS-SVC-PROPRIO) E DO CABECA DA UNIDADE (WS-SVC-             
011710* COMUM), USADOS PELAS LINHAS 'TO' E 'SERVICE NAME' ACIMA.                
011720 3355-PREPARA-SVCNOME SECTION.                                            
011730        PERFORM  2600-NOME-SERVICO-TELA.                                  
011740*SE O PASSAGEIRO CORRENTE JA E A CABECA, O NOME COMUM E O                 
011750*PROPRIO; SENAO, CALCULA O NOME DA CABECA SEPARADAMENTE, SALVANDO         
011760*E RESTAURANDO WS-POS-A (O 2600 TRABALHA SOBRE ELE).                      
011770        MOVE     WS-SVC-TELA TO WS-SVC-PROPRIO.                           
011780        IF WS-POS-A EQUAL WS-HEAD-POS                                     
011790            MOVE WS-SVC-PROPRIO TO WS-SVC-COMUM                           
011800        ELSE                                                              
011810            MOVE WS-POS-A      TO WS-POS-A-SALVO                          
011820            MOVE WS-HEAD-POS   TO WS-POS-A                                
011830            PERFORM 2600-NOME-SERVICO-TELA                                
011840            MOVE WS-SVC-TELA   TO WS-SVC-COMUM                            
011850            MOVE WS-POS-A-SALVO TO WS-POS-A.                              
011860                                                                          
011870* RODAPE COMUM DO CARTAO (INDIVIDUAL E COMPARTILHADO) - SEMPRE DO         
011880* CABECA DA UNIDADE (WS-HEAD-POS).                                        
011890 3400-BLOCO-COMUM SECTION.                                                
011900*QUATRO LINHAS FIXAS DO RODAPE, CADA UMA SUPRIMIDA SE O CAMPO DA          
011910*CABECA DA UNIDADE FOR BRANCO/PLACEHOLDER (3920).                         
011920*TIPO DE SERVICO (SHARING/PRIVATE) - NAO PASSA PELO 3920, SO CHECA
011930*BRANCO DIRETO (NAO TEM VALOR-FANTASMA DE CADASTRO NESTE CAMPO).
011940        IF TB-SERVICE-TYPE(WS-HEAD-POS) NOT EQUAL SPACES                  
011950            MOVE SPACES TO WS-CARTAO-LINHA                                
011960            MOVE TB-SERVICE-TYPE(WS-HEAD-POS) TO                          
011970                    WS-CARTAO-LINHA(1:10)                                 
011980            PERFORM 3900-ESCREVE-LINHA.                                   
011990*NOME DO VEICULO - SUPRIMIDO SE BRANCO/PLACEHOLDER.
012000        MOVE     TB-VEHICLE-NAME(WS-HEAD-POS) TO WS-CHK-CAMPO.            
012010        PERFORM  3920-CONFERE-CAMPO THRU 3920-FIM-EXIT.                   
012020        IF WS-CHK-OK EQUAL "S"                                            
012030            MOVE SPACES TO WS-CARTAO-LINHA                                
012040            MOVE TB-VEHICLE-NAME(WS-HEAD-POS) TO                          
012050                    WS-CARTAO-LINHA(1:20)                                 
012060            PERFORM 3900-ESCREVE-LINHA.                                   
012070*NOME DO MOTORISTA - MESMO TRATAMENTO DE SUPRESSAO.
012080        MOVE     TB-DRIVER-NAME(WS-HEAD-POS) TO WS-CHK-CAMPO.             
012090        PERFORM  3920-CONFERE-CAMPO THRU 3920-FIM-EXIT.                   
012100        IF WS-CHK-OK EQUAL "S"                                            
012110            MOVE SPACES TO WS-CARTAO-LINHA                                
012120            MOVE TB-DRIVER-NAME(WS-HEAD-POS) TO                           
012130                    WS-CARTAO-LINHA(1:25)                                 
012140            PERFORM 3900-ESCREVE-LINHA.                                   
012150*TELEFONE DO MOTORISTA - MESMO TRATAMENTO.
012160        MOVE     TB-DRIVER-NUMBER(WS-HEAD-POS) TO WS-CHK-CAMPO.           
012170        PERFORM  3920-CONFERE-CAMPO THRU 3920-FIM-EXIT.                   
012180        IF WS-CHK-OK EQUAL "S"                                            
012190            MOVE SPACES TO WS-CARTAO-LINHA                                
012200            MOVE TB-DRIVER-NUMBER(WS-HEAD-POS) TO                         
012210                    WS-CARTAO-LINHA(1:16)                                 
012220            PERFORM 3900-ESCREVE-LINHA.                                   
012230*PLACA DO VEICULO - MESMO TRATAMENTO, ULTIMA LINHA DO RODAPE.
012240        MOVE     TB-VEHICLE-NUMBER(WS-HEAD-POS) TO WS-CHK-CAMPO.          
012250        PERFORM  3920-CONFERE-CAMPO THRU 3920-FIM-EXIT.                   
012260        IF WS-CHK-OK EQUAL "S"                                            
012270            MOVE SPACES TO WS-CARTAO-LINHA                                
012280            MOVE TB-VEHICLE-NUMBER(WS-HEAD-POS) TO                        
012290                    WS-CARTAO-LINHA(1:15)                                 
012300            PERFORM 3900-ESCREVE-LINHA.                                   
012310                                                                          
012320*LINHA DE "=" QUE FECHA O CARTAO (DIVISOR ENTRE UNIDADES, ALEM            
012330*DA LINHA EM BRANCO DO 3010-VERIFICA-UNIDADE).                            
012340 3410-LINHA-DIVISORIA SECTION.                                            
012350        MOVE     SPACES TO WS-CARTAO-LINHA.                               
012360        MOVE     WS-LIN-DIVISORIA TO WS-CARTAO-LINHA(1:48).               
012370        PERFORM  3900-ESCREVE-LINHA.                                      
012380                                                                          
012390* CONFERE BRANCO/'-'/'N/A'/'NA' (SOLICITACAO 0890 - SUPRESSAO DO          
012400* BLOCO DE VEICULO/MOTORISTA).                                            
012410 3920-CONFERE-CAMPO SECTION.                                              
012420*ASSUME O CAMPO COMO VALIDO DE SAIDA; SO VIRA "N" SE FOR                  
012430*BRANCO OU UM DOS PLACEHOLDERS DE CADASTRO.                               
012440        MOVE     "S" TO WS-CHK-OK.                                        
012450        IF WS-CHK-CAMPO EQUAL SPACES                                      
012460            MOVE "N" TO WS-CHK-OK                                         
012470            GO TO 3920-FIM-EXIT.                                          
012480        MOVE     WS-CHK-CAMPO TO WS-CHK-UP.                               
012490*MAIUSCULIZA SO PARA O TESTE DE PLACEHOLDER - O CHK-CAMPO
012500*ORIGINAL NAO E ALTERADO, A LINHA DO RODAPE SAI COMO CHEGOU.
012510        INSPECT  WS-CHK-UP CONVERTING                                     
012520                "abcdefghijklmnopqrstuvwxyz" TO                           
012530                "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                             
012540        IF WS-CHK-UP EQUAL "-" OR WS-CHK-UP EQUAL "N/A" OR                
012550           WS-CHK-UP EQUAL "NA"                                           
012560            MOVE "N" TO WS-CHK-OK.                                        
012570 3920-FIM-EXIT.                                                           
012580        EXIT.                                                             
012590                                                                          
012600*--- ESCRITA FISICA DA LINHA E LINHA EM BRANCO --------------------       
012610 3900-ESCREVE-LINHA SECTION.                                              
012620        MOVE     WS-CARTAO-LINHA TO CR-PRINT-LINE.                        
012630        WRITE    VTRK-CARD-LINE.                                          
012640        MOVE     SPACES TO WS-CARTAO-LINHA.                               
012650                                                                          
012660*ESCREVE UMA LINHA TOTALMENTE EM BRANCO (USADA DENTRO DO CARTAO           
012670*E, DESDE A SOLICITACAO 1301, ENTRE UM CARTAO E O PROXIMO).               
012680 3910-ESCREVE-BRANCO SECTION.                                             
012690        MOVE     SPACES TO CR-PRINT-LINE.                                 
012700        WRITE    VTRK-CARD-LINE.                                          
012710                                                                          
012720*--- RESUMO DO PROCESSAMENTO (QUATRO TOTAIS DE CONTROLE) ---------        
012730 5000-RESUMO SECTION.                                                     
012740*CADA TOTAL PASSA PELA MESMA AREA DE EDICAO ANTES DO DISPLAY              
012750*(WS-TOT-DISP - ZERO-SUPRESSAO PADRAO DO COMPILADOR).                     
012760        MOVE     WS-TOT-CARTOES TO WS-TOT-DISP.                           
012770*UM CARTAO (UNIDADE) PODE TER VARIOS PASSAGEIROS - OS DOIS
012780*TOTAIS SO COINCIDEM QUANDO NAO HA NENHUM COMPARTILHADO.
012790        DISPLAY  "TOTAL DE CARTOES .......: " WS-TOT-DISP.                
012800        MOVE     WS-TOT-PASSAGEIROS TO WS-TOT-DISP.                       
012810        DISPLAY  "TOTAL DE PASSAGEIROS ...: " WS-TOT-DISP.                
012820*INDIVIDUAL + COMPARTILHADO DEVE SOMAR O TOTAL DE CARTOES
012830*ACIMA - CONFERENCIA MANUAL DE ROTINA DO OPERADOR DO CPD.
012840        MOVE     WS-TOT-INDIVIDUAL TO WS-TOT-DISP.
012850        DISPLAY  "CARTOES INDIVIDUAIS ....: " WS-TOT-DISP.
012860        MOVE     WS-TOT-COMPARTILHADO TO WS-TOT-DISP.                     
012870        DISPLAY  "CARTOES COMPARTILHADOS .: " WS-TOT-DISP.                
