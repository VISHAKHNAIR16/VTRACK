000010*==============================================================           
000020* VTRKNRM.CPY                                                             
000030* LAYOUT DO REGISTRO NORMALIZADO/ORDENADO (ARQUIVO NORMBOOK).             
000040* GRAVADO PELO VTRK01 (CARGA+LIMPEZA+ARRASTE+ORDENACAO) E LIDO            
000050* PELO VTRK02 (AGRUPAMENTO SHARING E EMISSAO DOS CARTOES).                
000060* OS CAMPOS BK- JA CHEGAM LIMPOS/ARRASTADOS; OS CAMPOS NR-SORT-
000070* SAO AS CHAVES DE ORDENACAO DO SORT DO VTRK01 (DATA, HORARIO,
000080* SEQUENCIA ORIGINAL DE ENTRADA).
000090*                                                                         
000100* HISTORICO DE ALTERACOES                                                 
000110* 2012-04-02 RAC  SOLICITACAO 0960 - CRIACAO DO REGISTRO                  
000120*              INTERMEDIARIO, PARA SEPARAR A CARGA/LIMPEZA                
000130*              (VTRK01) DO AGRUPAMENTO/EMISSAO (VTRK02).                  
000140* 2014-10-30 RAC  SOLICITACAO 1077 - CHAVE DE ORDENACAO POR       SOL1077 
000150*              HORARIO PASSA A 99:99 QUANDO EM BRANCO/            SOL1077 
000160*              INVALIDO, PARA ORDENAR POR ULTIMO.                 SOL1077 
000170*==============================================================           
000180                                                                          
000190 01     VTRK-NORM-REC.                                                    
000200        02 NR-SEQ-NO               PIC 9(05) COMP.                        
000210        02 NR-SORT-DATE-KEY        PIC 9(08) COMP.                        
000220        02 NR-SORT-TIME-KEY        PIC 9(04) COMP.                        
000230        02 NR-PNR                  PIC X(10).                             
000240        02 NR-LEG-ID               PIC X(10).                             
000250        02 NR-GUEST-NAME           PIC X(30).                             
000260        02 NR-WHATSAPP-NO          PIC X(16).                             
000270        02 NR-ALTERNATE-NO         PIC X(16).                             
000280        02 NR-SERVICE-NAME         PIC X(60).                             
000290        02 NR-TRANSFER-FROM        PIC X(40).                             
000300        02 NR-TRANSFER-TO          PIC X(40).                             
000310        02 NR-ADULT                PIC 9(02).                             
000320        02 NR-CHILD                PIC 9(02).                             
000330        02 NR-INFANT               PIC 9(02).                             
000340        02 NR-SERVICE-DATE         PIC X(10).                             
000350        02 NR-SERVICE-DATE-FMT     PIC X(09).                             
000360        02 NR-SERVICE-TYPE         PIC X(10).                             
000370           88 NR-TIPO-SHARING         VALUE "SHARING".                    
000380        02 NR-TRANSFER-TYPE        PIC X(15).                             
000390        02 NR-PICKUP-TIME          PIC X(05).                             
000400        02 NR-FLIGHT-NO            PIC X(12).                             
000410        02 NR-VEHICLE-NAME         PIC X(20).                             
000420        02 NR-DRIVER-NAME          PIC X(25).                             
000430        02 NR-DRIVER-NUMBER        PIC X(16).                             
000440        02 NR-VEHICLE-NUMBER       PIC X(15).                             
000450        02 NR-TOUR-OPTION          PIC X(40).                             
000460        02 NR-TRANSFER-NAME        PIC X(40).                             
000470        02 FILLER                  PIC X(05).                             
000480                                                                          
000490* VISAO ALTERNATIVA: AS TRES CHAVES DE ORDENACAO JUNTAS, PARA             
000500* REFERENCIA DIRETA NA CLAUSULA SORT ... ASCENDING KEY DO                 
000510* VTRK01 (COMP, SEM NECESSIDADE DE REDECLARAR OS MESMOS 3                 
000520* CAMPOS EM OUTRO REGISTRO DE TRABALHO).                                  
000530 01     VTRK-NORM-SORTKEYS REDEFINES VTRK-NORM-REC.
000540        02 SK-SEQ-NO               PIC 9(05) COMP.
000550        02 SK-DATE-KEY             PIC 9(08) COMP.
000560        02 SK-TIME-KEY             PIC 9(04) COMP.
000570        02 FILLER                 PIC X(450).                        
